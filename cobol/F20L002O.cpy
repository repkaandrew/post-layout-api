000100* **++ AREA OUTPUT - RANKED LAYOUT OPTIONS FOR ONE RUN         F20L002O
000200* UP TO 10 SURVIVORS OF 7000-RANK-AND-SELECT, RANK 1 = BEST.   F20L002O
000300* SAME LIST-TOT + OCCURS DEPENDING SHAPE USED ELSEWHERE IN     F20L002O
000350* THE SHOP FOR RESULT LISTS, BUT THE                            F20L002O
000400* ELEMENT ITSELF IS SHAPED LIKE LAYOUT-OPTION (F20MOPT).       F20L002O
000500* 01/16/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT.             F20L002O
000600  01  LO-RESULT.                                                F20L002O
000700      03  LO-COUNT                  PIC S9(2) COMP-3.           F20L002O
000800      03  LO-OPTION-ENTRY OCCURS 0 TO 10 TIMES                  F20L002O
000900          DEPENDING ON LO-COUNT                                 F20L002O
001000          INDEXED BY LO-ENTRY-IDX.                               F20L002O
001100          05  LO-E-RUN-ID           PIC X(10).                  F20L002O
001200          05  LO-E-OPTION-RANK      PIC S9(2) COMP-3.           F20L002O
001300          05  LO-E-POST-COUNT       PIC S9(3) COMP-3.           F20L002O
001400          05  LO-E-SWITCHES.                                     F20L002O
001500              07  LO-E-EVEN-LAYOUT  PIC X(1).                   F20L002O
001600                  88  LO-E-EVEN-YES     VALUE 'Y'.               F20L002O
001700                  88  LO-E-EVEN-NO      VALUE 'N'.               F20L002O
001800              07  FILLER            PIC X(9).                   F20L002O
001900          05  LO-E-ADDITIONAL-POSTS PIC S9(3) COMP-3.           F20L002O
002000          05  LO-E-POSTS-ON-TRY     PIC S9(3) COMP-3.           F20L002O
002100          05  LO-E-POSTS-ON-MUST    PIC S9(3) COMP-3.           F20L002O
002200          05  LO-E-POST-LOCATION OCCURS 52 TIMES                F20L002O
002300              INDEXED BY LO-E-POST-IDX                          F20L002O
002400              PIC S9(5)V9(2) COMP-3.                            F20L002O
