000100* **++ COMBINED-TABLE - WHOLE-RUN CROSS-PRODUCT WORK AREA      F20MCMB
000200* 6000-COMBINE-SEGMENT-SOLUTIONS BUILDS THIS BY CROSSING EVERY F20MCMB
000300* SEGMENT'S SOLUTION LIST WITH THE NEXT; ONLY GROWS UNTIL ALL  F20MCMB
000400* SEGMENTS ARE FOLDED IN, THEN 7000-RANK-AND-SELECT TRIMS IT   F20MCMB
000500* TO THE BEST 10.  CAPACITY BOUNDED AT 500 - SEE 6050-GUARD.   F20MCMB
000600* COPIED TWICE (OLD/NEW) IN F20L002 SO 6150 CAN CROSS THE OLD  F20MCMB
000700* TABLE AGAINST THE NEXT SEGMENT WITHOUT CLOBBERING ITSELF     F20MCMB
000800* MID-LOOP - SAME :X: TRICK USED ELSEWHERE IN THE SHOP.        F20MCMB
000900* 01/18/97  R.ORSOLA    TPR-F20-0002  INITIAL CUT.             F20MCMB
001000* 04/09/98  R.ORSOLA    TPR-F20-0019  RAISED CAP FROM 200 TO   F20MCMB
001100*                       500 AFTER THE MAPLE-STREET RUN BLEW    F20MCMB
001200*                       THROUGH IT (SIX PLACE-POST OBSTRUCTIONSF20MCMB
001300*                       IN ONE RUN, EACH WITH A CONFLICT).     F20MCMB
001400  01  COMBINED-:X:-TABLE.                                      F20MCMB
001500      03  COMBINED-:X:-COUNT        PIC S9(3) COMP-3.           F20MCMB
001600      03  COMBINED-:X:-SWITCHES.                                F20MCMB
001700          05  COMBINED-:X:-TRUNC-SW PIC X(1) VALUE 'N'.         F20MCMB
001800              88  COMBINED-:X:-TRUNCATED  VALUE 'Y'.           F20MCMB
001900          05  FILLER                PIC X(9).                   F20MCMB
002000      03  COMBINED-:X: OCCURS 0 TO 500 TIMES                    F20MCMB
002100          DEPENDING ON COMBINED-:X:-COUNT                       F20MCMB
002200          INDEXED BY COMBINED-:X:-IDX.                           F20MCMB
002300          05  COMBINED-:X:-POST-COUNT PIC S9(3) COMP-3.         F20MCMB
002400          05  COMBINED-:X:-POST-LOC OCCURS 52 TIMES             F20MCMB
002500              INDEXED BY COMBINED-:X:-POST-IDX                  F20MCMB
002600              PIC S9(5)V9(2) COMP-3.                            F20MCMB
002700          05  COMBINED-:X:-OPTIONS.                             F20MCMB
002800              07  COMBINED-:X:-EVEN-LAYOUT  PIC X(1).           F20MCMB
002900                  88  COMBINED-:X:-EVEN-YES     VALUE 'Y'.      F20MCMB
003000                  88  COMBINED-:X:-EVEN-NO      VALUE 'N'.      F20MCMB
003100              07  COMBINED-:X:-EXTRA-POSTS  PIC S9(3) COMP-3.   F20MCMB
003200              07  COMBINED-:X:-PLACED-TRY   PIC S9(3) COMP-3.   F20MCMB
003300              07  COMBINED-:X:-PLACED-MUST  PIC S9(3) COMP-3.   F20MCMB
003400              07  FILLER                PIC X(6).                F20MCMB
