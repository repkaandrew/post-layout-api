000100* **++ CALC-RESULT - SHARED DIAGNOSTIC AREA ACROSS F20L0nn     F20MCR
000200* EVERY CALC SUBPROGRAM FILLS THIS ON THE WAY OUT; ZERO MEANS  F20MCR
000300* "NO COMPLAINTS".  MODELLED ON THE COMMON RETURN-CODE AREA    F20MCR
000350* SHAPE USED ELSEWHERE IN THE SHOP.                             F20MCR
000400* 01/14/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT.             F20MCR
000500  01  CR.                                                      F20MCR
000600      03  CR-RESULT                   PIC S9(4) COMP.          F20MCR
000700          88  CR-RESULT-OK                VALUE ZERO.          F20MCR
000800      03  CR-DESCRIPTION              PIC X(60).               F20MCR
000900      03  CR-POSITION                 PIC X(20).               F20MCR
001000      03  FILLER                      PIC X(10).               F20MCR
