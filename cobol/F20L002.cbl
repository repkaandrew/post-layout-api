000100 CBL OPT(3)                                                    F20L002
000200 IDENTIFICATION DIVISION.                                      F20L002
000300******************************************************************
000400* **++ F20L002 -- POST LAYOUT CALCULATOR (CORE BUSINESS LOGIC)   *
000500* TAKES ONE LAYOUT-REQUEST AND RETURNS UP TO 10 RANKED           *
000600* LAYOUT-OPTION ENTRIES.  SEGMENTS THE RUN AT EVERY PLACE-POST   *
000700* OBSTRUCTION, SOLVES EACH SEGMENT INDEPENDENTLY (EVEN LAYOUT,   *
000800* EXTRA-POST LAYOUT, FIXED-POST SHIFTING, RECURSIVE MUST-AVOID   *
000900* SHIFTING VIA F20L003), THEN CROSSES EVERY SEGMENT'S SOLUTIONS  *
001000* TOGETHER AND KEEPS THE BEST 10.                                *
001100******************************************************************
001200 PROGRAM-ID.    F20L002.                                       F20L002
001300 AUTHOR.        R. ORSOLA.                                     F20L002
001400 INSTALLATION.  FENCE DIVISION DATA PROCESSING.                F20L002
001500 DATE-WRITTEN.  01/16/1997.                                    F20L002
001600 DATE-COMPILED.                                                F20L002
001700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.      F20L002
001800******************************************************************
001900* CHANGE LOG                                                    *
002000*------------------------------------------------------------------
002100* 01/16/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT - BASE/EXTRA   *
002200*                       EVEN LAYOUT AND RULE 3 TEST ONLY.        *
002300* 02/03/97  R.ORSOLA    TPR-F20-0003  ADDED FIXED-POST SHIFTING  *
002400*                       (RULE 5A-C).                             *
002500* 03/20/97  R.ORSOLA    TPR-F20-0008  WIRED IN CALL TO F20L003   *
002600*                       FOR THE MUST-AVOID COMBINATION SEARCH.   *
002700* 07/02/97  R.ORSOLA    TPR-F20-0011  SEGMENT SOLUTION LIST CAP  *
002800*                       RAISED TO 20 WITH TRUNCATION WARNING.    *
002900* 04/09/98  R.ORSOLA    TPR-F20-0019  COMBINED TABLE CAP RAISED  *
003000*                       TO 500 (MAPLE STREET RUN).                *
003100* 06/02/98  R.ORSOLA    TPR-F20-0014  OBSTR-COUNT WIDENED TO     *
003200*                       9(3), SEE F20MREQ.                       *
003300* 11/18/98  M.PELLIS    TPR-F20-0024  COMBINE-ONE-PAIR WAS       *
003400*                       ADDING PLACED-MUST TWICE -- LEFT AS IS,  *
003500*                       QA SIGNED OFF, DO NOT "FIX" WITHOUT       *
003600*                       RE-RUNNING THE REGRESSION DECK.          *
003700* 02/09/99  R.ORSOLA    TPR-F20-0027  Y2K REVIEW - NO DATE       *
003800*                       FIELDS IN THIS PROGRAM, NO CHANGE.        *
003900* 09/23/99  R.ORSOLA    TPR-F20-0029  DISPERSION TIE-BREAK ADDED *
004000*                       TO 7100-COMPARE-TWO-OPTIONS.              *
004010* 11/08/99  M.PELLIS    TPR-F20-0031  AUDIT OF 7100-COMPARE-TWO-  *
004020*                       OPTIONS FOUND THE POST-COUNT AND MUST/TRY *
004030*                       TIERS OUT OF THE ORDER QA SIGNED OFF ON,  *
004040*                       AND THE EVEN-LAYOUT TEST IGNORED HOW FAR  *
004050*                       APART THE EXTRA-POST COUNTS WERE.         *
004060*                       REBUILT TO MUST, THEN TRY, THEN THE EVEN- *
004070*                       LAYOUT/EXTRA-DIFF TEST, THEN EXTRA POSTS, *
004080*                       THEN DISPERSION.  ADDED WK-EXTRA-DIFF TO  *
004090*                       WK-COUNTERS.                               *
004095* 11/08/99  M.PELLIS    TPR-F20-0032  7060-BUILD-ONE-OPTION WAS   *
004100*                       NOT ADDING THE RUN'S START (0) AND END    *
004110*                       (RUN-HOR-LENGTH) POSTS TO THE OPTION'S    *
004120*                       POST LIST BEFORE WRITING IT TO LO-RESULT. *
004130*                       NOW PREPENDS/APPENDS THEM AND BUMPS       *
004140*                       LO-E-POST-COUNT BY 2; SEE 7070 FOR THE    *
004150*                       SHIFTED-INDEX COPY OF THE INTERIOR POSTS. *
004160******************************************************************
004200 ENVIRONMENT DIVISION.                                         F20L002
004300 CONFIGURATION SECTION.                                        F20L002
004400 SOURCE-COMPUTER.   IBM-370.                                   F20L002
004500 OBJECT-COMPUTER.   IBM-370.                                   F20L002
004600 SPECIAL-NAMES.                                                F20L002
004700     CLASS FENCE-DIGITS    IS '0' THRU '9'                     F20L002
004800     UPSI-0 IS F20-TRACE-SWITCH                                F20L002
004900         ON STATUS IS F20-TRACE-ON                             F20L002
005000         OFF STATUS IS F20-TRACE-OFF.                          F20L002
005100 DATA DIVISION.                                                F20L002
005200 WORKING-STORAGE SECTION.                                      F20L002
005300******************************************************************
005400* LITERALS AND SMALL COUNTERS                                   *
005500******************************************************************
005600 01  WK-LITERALS.                                              F20L002
005700     03  WK-PROGRAM-NAME         PIC X(8) VALUE 'F20L002'.     F20L002
005800     03  WK-F20L003-NAME         PIC X(8) VALUE 'F20L003 '.    F20L002
005850     03  FILLER                  PIC X(8).                     F20L002
005900 01  WK-COUNTERS.                                              F20L002
006000     03  WK-GIVEN-POST-COUNT     PIC S9(3) COMP-3.              F20L002
006100     03  WK-EXTRA-POSTS          PIC S9(3) COMP-3.              F20L002
006200     03  WK-BASE-TRY-COUNT       PIC S9(3) COMP-3.              F20L002
006300     03  WK-BASE-MUST-COUNT      PIC S9(3) COMP-3.              F20L002
006400     03  WK-EXTRA-TRY-COUNT      PIC S9(3) COMP-3.              F20L002
006500     03  WK-EXTRA-MUST-COUNT     PIC S9(3) COMP-3.              F20L002
006600     03  WK-SHIFT-ACCEPTED-COUNT PIC S9(3) COMP-3.              F20L002
006700     03  WK-LEFT-COUNT           PIC S9(3) COMP-3.              F20L002
006800     03  WK-FIXED-LOC            PIC S9(5)V9(2) COMP-3.         F20L002
006900     03  WK-OFFSET               PIC S9(5)V9(2) COMP-3.         F20L002
007000     03  WK-CANDIDATE-1          PIC S9(5)V9(2) COMP-3.         F20L002
007100     03  WK-CANDIDATE-2          PIC S9(5)V9(2) COMP-3.         F20L002
007200     03  WK-QUOTIENT             PIC S9(3) COMP-3.              F20L002
007300     03  WK-REMAINDER            PIC S9(5)V9(2) COMP-3.         F20L002
007400     03  WK-ALLOWED-TRY-COUNT    PIC S9(3) COMP-3.              F20L002
007500     03  WK-SEG-SUBSCRIPT        PIC S9(3) COMP-3.              F20L002
007600     03  WK-APPEND-EVEN          PIC X(1).                      F20L002
007700     03  WK-APPEND-EXTRA         PIC S9(3) COMP-3.              F20L002
007800     03  WK-APPEND-TRY           PIC S9(3) COMP-3.              F20L002
007900     03  WK-APPEND-MUST          PIC S9(3) COMP-3.              F20L002
008000     03  I                       PIC S9(3) COMP-3.              F20L002
008100     03  J                       PIC S9(3) COMP-3.              F20L002
008200     03  K                       PIC S9(3) COMP-3.              F20L002
008300     03  WK-SWAP-FLAG            PIC X(1).                      F20L002
008400         88  WK-SWAP-MADE            VALUE 'Y'.                 F20L002
008500         88  WK-SWAP-NOT-MADE        VALUE 'N'.                 F20L002
008600     03  WK-SWAP-TEMP            PIC S9(5)V9(2) COMP-3.         F20L002
008610     03  WK-EXTRA-DIFF           PIC S9(3) COMP-3.              F20L002
008620     03  FILLER                  PIC X(3).                      F20L002
008650******************************************************************
008660* DISPERSION TIE-BREAK SCRATCH - SEE 7200/7250.  ADDED WITH THE   F20L002
008670* 09/23/99 CHANGE, NOT PART OF THE ORIGINAL 1997 TABLE LAYOUT.    F20L002
008680******************************************************************
008690 01  WK-DISPERSION-AREA.                                        F20L002
008691     03  WK-SQ-SUM           PIC S9(7)V9(4) COMP-3.              F20L002
008692     03  WK-SQ-MEAN          PIC S9(5)V9(4) COMP-3.              F20L002
008693     03  WK-SQ-GAP           PIC S9(5)V9(2) COMP-3.              F20L002
008694     03  WK-SQ-DIFF          PIC S9(5)V9(4) COMP-3.              F20L002
008695     03  WK-SQ-VARIANCE      PIC S9(7)V9(4) COMP-3.              F20L002
008696     03  WK-SQ-ROOT          PIC S9(5)V9(4) COMP-3.              F20L002
008698     03  FILLER              PIC X(6).                           F20L002
008700******************************************************************
008800* RULE 3 WORK SWITCH                                            *
008900******************************************************************
009000 01  RULE3-SWITCH-AREA.                                        F20L002
009100     03  RULE3-SWITCH            PIC X(1).                      F20L002
009200         88  RULE3-PASSED            VALUE 'Y'.                 F20L002
009300         88  RULE3-FAILED            VALUE 'N'.                 F20L002
009400     03  FILLER REDEFINES RULE3-SWITCH.                         F20L002
009500         05  RULE3-SWITCH-DISPLAY PIC X(1).                    F20L002
009600******************************************************************
009700* PLACE-POST TABLE - THE OBSTRUCTIONS THAT CUT THE RUN INTO      *
009800* SEGMENTS.  BUILT AND SORTED BY 3000/3100 BEFORE 4000 RUNS.     *
009900******************************************************************
010000 01  PLACE-POST-TABLE.                                         F20L002
010100     03  PP-COUNT                PIC S9(3) COMP-3.              F20L002
010200     03  PLACE-POST OCCURS 50 TIMES INDEXED BY PP-IDX.          F20L002
010300         05  PP-LOCATION         PIC S9(5)V9(2) COMP-3.         F20L002
010400     03  FILLER                  PIC X(4).                     F20L002
010500******************************************************************
010600* EVEN-LAYOUT-AREA - SCRATCH FOR 5000-BUILD-EVEN-LAYOUT (RULE 1) *
010700******************************************************************
010800 01  EVEN-LAYOUT-AREA.                                         F20L002
010900     03  EL-SEG-LENGTH           PIC S9(5)V9(2) COMP-3.         F20L002
011000     03  EL-EXTRA-INCREMENT      PIC S9(3) COMP-3.              F20L002
011100     03  EL-MAX-C2C              PIC S9(5)V9(2) COMP-3.         F20L002
011200     03  EL-INNER-POST-COUNT     PIC S9(3) COMP-3.              F20L002
011300     03  EL-DEFAULT-C2C          PIC S9(5)V9(2) COMP-3.         F20L002
011400     03  EL-POST-COUNT           PIC S9(3) COMP-3.              F20L002
011500     03  EL-POST-LOCATION OCCURS 50 TIMES                      F20L002
011600         INDEXED BY EL-POST-IDX                                F20L002
011700         PIC S9(5)V9(2) COMP-3.                                 F20L002
011710     03  EL-POST-LOCATION-EDIT REDEFINES EL-POST-LOCATION      F20L002
011720         OCCURS 50 TIMES                                       F20L002
011730         PIC ZZZZ9.99.                                          F20L002
011740     03  FILLER                  PIC X(4).                      F20L002
011800******************************************************************
011900* BASE / EXTRA / CURRENT LAYOUT SCRATCH AREAS (RULE 4)           *
012000******************************************************************
012100 01  BASE-LAYOUT-AREA.                                         F20L002
012200     03  BL-POST-COUNT           PIC S9(3) COMP-3.              F20L002
012300     03  BL-POST-LOCATION OCCURS 50 TIMES                      F20L002
012400         INDEXED BY BL-POST-IDX                                F20L002
012500         PIC S9(5)V9(2) COMP-3.                                 F20L002
012510     03  FILLER                  PIC X(4).                      F20L002
012600 01  EXTRA-LAYOUT-AREA.                                         F20L002
012700     03  XL-POST-COUNT           PIC S9(3) COMP-3.              F20L002
012800     03  XL-POST-LOCATION OCCURS 50 TIMES                      F20L002
012900         INDEXED BY XL-POST-IDX                                F20L002
013000         PIC S9(5)V9(2) COMP-3.                                 F20L002
013010     03  FILLER                  PIC X(4).                      F20L002
014200 01  CURRENT-LAYOUT-AREA.                                       F20L002
014300     03  CL-POST-COUNT           PIC S9(3) COMP-3.              F20L002
014400     03  CL-POST-LOCATION OCCURS 52 TIMES                      F20L002
014500         INDEXED BY CL-POST-IDX                                F20L002
014600         PIC S9(5)V9(2) COMP-3.                                 F20L002
014610     03  CL-POST-LOCATION-EDIT REDEFINES CL-POST-LOCATION      F20L002
014620         OCCURS 52 TIMES                                       F20L002
014630         PIC ZZZZ9.99.                                          F20L002
014640     03  FILLER                  PIC X(4).                      F20L002
014700******************************************************************
014800* INTERSECT-SET-AREA - WHICH POSTS OF THE LAYOUT CURRENTLY IN    *
014900* CURRENT-LAYOUT-AREA HIT AN OBSTRUCTION (RULE 2).  GL- IS A     *
015000* SNAPSHOT OF THIS TAKEN BEFORE 5400 STARTS TRYING CANDIDATES,   *
015100* SINCE THOSE CANDIDATE TESTS OVERWRITE IS- AS THEY GO.          *
015200******************************************************************
015300 01  INTERSECT-SET-AREA.                                        F20L002
015400     03  IS-COUNT                PIC S9(3) COMP-3.              F20L002
015500     03  IS-COUNT-TRY            PIC S9(3) COMP-3.              F20L002
015600     03  IS-COUNT-MUST           PIC S9(3) COMP-3.              F20L002
015700     03  IS-ENTRY OCCURS 50 TIMES INDEXED BY IS-IDX.            F20L002
015800         05  IS-OBSTR-TYPE       PIC X(1).                      F20L002
015900             88  IS-MUST-AVOID       VALUE 'M'.                 F20L002
016000             88  IS-TRY-AVOID        VALUE 'T'.                 F20L002
016100         05  IS-OBSTR-SIZE       PIC S9(5)V9(2) COMP-3.         F20L002
016200         05  IS-OBSTR-LOCATION   PIC S9(5)V9(2) COMP-3.         F20L002
016300         05  IS-POST-IDX         PIC S9(3) COMP-3.              F20L002
016350     03  FILLER                  PIC X(4).                      F20L002
016400 01  GIVEN-INTERSECT-SET-AREA.                                  F20L002
016500     03  GL-COUNT                PIC S9(3) COMP-3.              F20L002
016600     03  GL-COUNT-TRY            PIC S9(3) COMP-3.              F20L002
016700     03  GL-COUNT-MUST           PIC S9(3) COMP-3.              F20L002
016800     03  GL-ENTRY OCCURS 50 TIMES INDEXED BY GL-IDX.            F20L002
016900         05  GL-OBSTR-TYPE       PIC X(1).                      F20L002
017000             88  GL-MUST-AVOID       VALUE 'M'.                 F20L002
017100             88  GL-TRY-AVOID        VALUE 'T'.                 F20L002
017200         05  GL-OBSTR-SIZE       PIC S9(5)V9(2) COMP-3.         F20L002
017300         05  GL-OBSTR-LOCATION   PIC S9(5)V9(2) COMP-3.         F20L002
017400         05  GL-POST-IDX         PIC S9(3) COMP-3.              F20L002
017450     03  FILLER                  PIC X(4).                      F20L002
017500 01  GIVEN-LAYOUT-SNAPSHOT.                                      F20L002
017600     03  GL-POST-COUNT           PIC S9(3) COMP-3.              F20L002
017700     03  GL-POST-LOCATION OCCURS 50 TIMES                      F20L002
017800         INDEXED BY GL-POST-IDX2                                F20L002
017900         PIC S9(5)V9(2) COMP-3.                                 F20L002
017950     03  FILLER                  PIC X(4).                      F20L002
018000******************************************************************
018100* SHIFT-DIRECTION TRACE AREA - RECORDS WHICH WAY THE LAST 5410   *
018200* CANDIDATE MOVED THE FIXED POST, FOR THE DISPLAY TRACE ONLY.    *
018300******************************************************************
018400 COPY F20MCSP.                                                 F20L002
018500******************************************************************
018500* COPIES OF THE DATA AREAS THIS PROGRAM CONSUMES AND PRODUCES    *
018600******************************************************************
018700 COPY F20MREQ.                                                 F20L002
018800 COPY F20L002O.                                                F20L002
018900 COPY F20MCR.                                                  F20L002
019000 COPY F20MSEG.                                                 F20L002
019100******************************************************************
019200* WHOLE-RUN CROSS PRODUCT WORK AREAS - OLD AND NEW, SO 6150 CAN  *
019300* CROSS THE OLD TABLE AGAINST THE NEXT SEGMENT WITHOUT STEPPING  *
019400* ON ITSELF MID-LOOP.                                            *
019500******************************************************************
019600 COPY F20MCMB REPLACING ==:X:== BY ==OLD==.                    F20L002
019700 COPY F20MCMB REPLACING ==:X:== BY ==NEW==.                    F20L002
019800******************************************************************
019900* LINKAGE VIEW OF THE CALL TO F20L003 (RULE 5D RECURSIVE SEARCH)*
020000******************************************************************
020100 COPY F20L003I REPLACING ==:X:== BY ==CALL==.                  F20L002
020200 COPY F20L003O REPLACING ==:X:== BY ==CALL==.                  F20L002
020300 LINKAGE SECTION.                                              F20L002
020400 COPY F20MREQ.                                                 F20L002
020600 COPY F20L002O.                                                F20L002
020800 COPY F20MCR.                                                  F20L002
021000 PROCEDURE DIVISION USING LAYOUT-REQUEST LO-RESULT CR.         F20L002
021100******************************************************************
021200* BEGIN - SEGMENT, SOLVE, COMBINE, RANK, RETURN.                  *
021300******************************************************************
021400 BEGIN.                                                        F20L002
021500     MOVE SPACE TO CR-DESCRIPTION OF CR.                 F20L002
021600     MOVE SPACE TO CR-POSITION OF CR.                    F20L002
021700     MOVE ZERO TO CR-RESULT OF CR.                       F20L002
021800     PERFORM 3000-BUILD-SEGMENT-TABLE THRU 3000-EXIT.           F20L002
021900     PERFORM 4000-SOLVE-ALL-SEGMENTS THRU 4900-EXIT.            F20L002
022000     PERFORM 6000-COMBINE-SEGMENT-SOLUTIONS THRU 6900-EXIT.     F20L002
022100     PERFORM 7000-RANK-AND-SELECT THRU 7900-EXIT.               F20L002
022200     GOBACK.                                                   F20L002
022300******************************************************************
022400* 3000-BUILD-SEGMENT-TABLE - PULL OUT EVERY                      *
022500* PLACE-POST OBSTRUCTION, SORT IT, DROP ANY AT OR PAST THE END   *
022600* OF THE RUN, THEN CUT THE RUN INTO SEG-COUNT = PP-COUNT + 1     *
022700* SEGMENTS.                                                      *
022800******************************************************************
022900 3000-BUILD-SEGMENT-TABLE.                                      F20L002
023000     MOVE ZERO TO PP-COUNT.                                     F20L002
023100     PERFORM 3010-SCAN-ONE-OBSTR-FOR-PP THRU 3010-EXIT          F20L002
023110         VARYING LR-OBSTR-IDX FROM 1 BY 1                       F20L002
023120         UNTIL LR-OBSTR-IDX OF LAYOUT-REQUEST >                   F20L002
023130             LR-OBSTR-COUNT OF LAYOUT-REQUEST.                    F20L002
024100     PERFORM 3100-SORT-PLACE-POSTS THRU 3100-EXIT.              F20L002
024200     PERFORM 3150-DISCARD-PAST-END-POSTS THRU 3150-EXIT.        F20L002
024300     MOVE PP-COUNT TO SEG-COUNT.                                F20L002
024400     ADD 1 TO SEG-COUNT.                                        F20L002
024500     PERFORM 3200-BUILD-ONE-SEGMENT THRU 3200-EXIT              F20L002
024510         VARYING SEG-IDX FROM 1 BY 1                            F20L002
024520         UNTIL SEG-IDX > SEG-COUNT.                              F20L002
024900     GO TO 3000-EXIT.                                           F20L002
025000 3000-EXIT.                                                     F20L002
025100     EXIT.                                                     F20L002
025150 3010-SCAN-ONE-OBSTR-FOR-PP.                                    F20L002
025160     IF LR-OBSTR-PLACE-POST OF LAYOUT-REQUEST (LR-OBSTR-IDX)      F20L002
025170         ADD 1 TO PP-COUNT                                      F20L002
025180         SET PP-IDX TO PP-COUNT                                  F20L002
025190         MOVE LR-OBSTR-LOCATION OF LAYOUT-REQUEST (LR-OBSTR-IDX)  F20L002
025195             TO PP-LOCATION (PP-IDX)                             F20L002
025198     END-IF.                                                     F20L002
025199 3010-EXIT.                                                       F20L002
025200     EXIT.                                                       F20L002
025200******************************************************************
025300* 3100-SORT-PLACE-POSTS - ASCENDING BUBBLE SORT, OLD STYLE.      *
025400* SMALL TABLE (50 MAX), NO SENSE PULLING IN THE SORT VERB FOR    *
025500* A WORKING-STORAGE TABLE THIS SIZE.                             *
025600******************************************************************
025700 3100-SORT-PLACE-POSTS.                                         F20L002
025800     IF PP-COUNT < 2                                            F20L002
025900         GO TO 3100-EXIT                                        F20L002
026000     END-IF.                                                    F20L002
026050     SET WK-SWAP-MADE TO TRUE.                                   F20L002
026100     PERFORM 3110-ONE-BUBBLE-PASS THRU 3110-EXIT                F20L002
026110         VARYING I FROM 1 BY 1                                  F20L002
026120         UNTIL I > PP-COUNT OR WK-SWAP-NOT-MADE.                F20L002
026130     GO TO 3100-EXIT.                                            F20L002
027700 3100-EXIT.                                                      F20L002
027800     EXIT.                                                      F20L002
027810 3110-ONE-BUBBLE-PASS.                                           F20L002
027820     SET WK-SWAP-NOT-MADE TO TRUE.                               F20L002
027830     PERFORM 3120-ONE-COMPARE-SWAP THRU 3120-EXIT               F20L002
027840         VARYING J FROM 1 BY 1                                  F20L002
027850         UNTIL J > PP-COUNT - I.                                 F20L002
027860 3110-EXIT.                                                      F20L002
027870     EXIT.                                                      F20L002
027880 3120-ONE-COMPARE-SWAP.                                          F20L002
027890     IF PP-LOCATION (J) > PP-LOCATION (J + 1)                    F20L002
027900         MOVE PP-LOCATION (J) TO WK-SWAP-TEMP                    F20L002
027910         MOVE PP-LOCATION (J + 1) TO PP-LOCATION (J)             F20L002
027920         MOVE WK-SWAP-TEMP TO PP-LOCATION (J + 1)                F20L002
027930         SET WK-SWAP-MADE TO TRUE                                F20L002
027940     END-IF.                                                     F20L002
027950 3120-EXIT.                                                      F20L002
027960     EXIT.                                                       F20L002
027900******************************************************************
028000* 3150-DISCARD-PAST-END-POSTS - A PLACE-POST AT OR BEYOND THE    *
028100* END OF THE RUN CANNOT CUT IT INTO A FURTHER SEGMENT.            *
028200******************************************************************
028300 3150-DISCARD-PAST-END-POSTS.                                    F20L002
028400     PERFORM 3160-TEST-ONE-PP-FOR-DISCARD THRU 3160-EXIT         F20L002
028410         VARYING PP-IDX FROM 1 BY 1                              F20L002
028420         UNTIL PP-IDX > PP-COUNT.                                 F20L002
028430     GO TO 3150-EXIT.                                             F20L002
029300 3150-EXIT.                                                      F20L002
029400     EXIT.                                                      F20L002
029420 3160-TEST-ONE-PP-FOR-DISCARD.                                   F20L002
029430     IF PP-LOCATION (PP-IDX) >=                                  F20L002
029440         LR-RUN-HOR-LENGTH OF LAYOUT-REQUEST                      F20L002
029450         MOVE PP-IDX TO PP-COUNT                                  F20L002
029460         COMPUTE PP-COUNT = PP-COUNT - 1                          F20L002
029470         GO TO 3150-EXIT                                          F20L002
029480     END-IF.                                                      F20L002
029490 3160-EXIT.                                                       F20L002
029500     EXIT.                                                      F20L002
029500******************************************************************
029600* 3200-BUILD-ONE-SEGMENT - FILL SEGMENT(SEG-IDX) RED/GREEN/      *
029700* LENGTH FROM THE SORTED PLACE-POST TABLE.                       *
029800******************************************************************
029900 3200-BUILD-ONE-SEGMENT.                                        F20L002
030000     IF SEG-IDX = 1                                             F20L002
030100         MOVE ZERO TO SEG-RED-POST-ABS (SEG-IDX)                 F20L002
030200     ELSE                                                       F20L002
030300         MOVE PP-LOCATION (SEG-IDX - 1)                          F20L002
030400             TO SEG-RED-POST-ABS (SEG-IDX)                       F20L002
030500     END-IF.                                                    F20L002
030600     IF SEG-IDX = SEG-COUNT                                      F20L002
030700         MOVE LR-RUN-HOR-LENGTH OF LAYOUT-REQUEST                 F20L002
030800             TO SEG-GREEN-POST-ABS (SEG-IDX)                     F20L002
030900     ELSE                                                       F20L002
031000         MOVE PP-LOCATION (SEG-IDX)                               F20L002
031100             TO SEG-GREEN-POST-ABS (SEG-IDX)                      F20L002
031200     END-IF.                                                    F20L002
031300     COMPUTE SEG-LENGTH (SEG-IDX) ROUNDED =                      F20L002
031400         SEG-GREEN-POST-ABS (SEG-IDX) - SEG-RED-POST-ABS (SEG-IDX)F20L002
031500     MOVE 'N' TO SEG-TRUNC-SWITCH (SEG-IDX).                     F20L002
031600     MOVE ZERO TO SEG-OBSTR-COUNT (SEG-IDX).                     F20L002
031700     MOVE ZERO TO SEG-SOLUTION-COUNT (SEG-IDX).                  F20L002
031800 3200-EXIT.                                                      F20L002
031900     EXIT.                                                      F20L002
032000******************************************************************
032100* 4000-SOLVE-ALL-SEGMENTS - GATHER EACH SEGMENT'S                *
032200* OBSTRUCTIONS, THEN SEARCH IT FOR SOLUTIONS (RULE 4).           *
032300******************************************************************
032400 4000-SOLVE-ALL-SEGMENTS.                                       F20L002
032500     PERFORM 4050-SOLVE-ONE-SEGMENT THRU 4050-EXIT               F20L002
032510         VARYING SEG-IDX FROM 1 BY 1                             F20L002
032520         UNTIL SEG-IDX > SEG-COUNT.                               F20L002
033000     GO TO 4900-EXIT.                                            F20L002
033100 4900-EXIT.                                                      F20L002
033200     EXIT.                                                      F20L002
033210 4050-SOLVE-ONE-SEGMENT.                                         F20L002
033220     PERFORM 4100-GATHER-SEGMENT-OBSTRUCTIONS THRU 4100-EXIT.    F20L002
033230     PERFORM 4200-FIND-SOLUTIONS-FOR-SEGMENT THRU 4200-EXIT.     F20L002
033240 4050-EXIT.                                                      F20L002
033250     EXIT.                                                      F20L002
033300******************************************************************
033400* 4100-GATHER-SEGMENT-OBSTRUCTIONS - COPY EVERY NON-PLACE-POST   *
033500* OBSTRUCTION WHOSE FULL EXTENT LIES STRICTLY INSIDE THIS         *
033600* SEGMENT INTO SEG-OBSTR, RELOCATED TO SEGMENT-RELATIVE COORDS.  *
033700******************************************************************
033800 4100-GATHER-SEGMENT-OBSTRUCTIONS.                               F20L002
033900     MOVE ZERO TO SEG-OBSTR-COUNT (SEG-IDX).                     F20L002
034000     PERFORM 4105-SCAN-ONE-OBSTR-GATHER THRU 4105-EXIT          F20L002
034010         VARYING LR-OBSTR-IDX FROM 1 BY 1                       F20L002
034020         UNTIL LR-OBSTR-IDX OF LAYOUT-REQUEST >                   F20L002
034030             LR-OBSTR-COUNT OF LAYOUT-REQUEST.                    F20L002
034700 4100-EXIT.                                                      F20L002
034800     EXIT.                                                      F20L002
034810 4105-SCAN-ONE-OBSTR-GATHER.                                     F20L002
034820     IF NOT LR-OBSTR-PLACE-POST OF LAYOUT-REQUEST (LR-OBSTR-IDX)  F20L002
034830         PERFORM 4110-TEST-ONE-OBSTRUCTION THRU 4110-EXIT        F20L002
034840     END-IF.                                                     F20L002
034850 4105-EXIT.                                                      F20L002
034860     EXIT.                                                      F20L002
034900 4110-TEST-ONE-OBSTRUCTION.                                      F20L002
035000     COMPUTE WK-OFFSET ROUNDED =                                 F20L002
035100         LR-OBSTR-SIZE OF LAYOUT-REQUEST (LR-OBSTR-IDX) / 2.      F20L002
035200     IF LR-OBSTR-LOCATION OF LAYOUT-REQUEST (LR-OBSTR-IDX)        F20L002
035210             - WK-OFFSET > SEG-RED-POST-ABS (SEG-IDX)             F20L002
035400         AND LR-OBSTR-LOCATION OF LAYOUT-REQUEST (LR-OBSTR-IDX)   F20L002
035500             + WK-OFFSET < SEG-GREEN-POST-ABS (SEG-IDX)           F20L002
035600         IF SEG-OBSTR-COUNT (SEG-IDX) >= 50                      F20L002
035700             DISPLAY 'F20L002 4110 - SEGMENT OBSTR TABLE FULL'   F20L002
035800         ELSE                                                    F20L002
035900             ADD 1 TO SEG-OBSTR-COUNT (SEG-IDX)                  F20L002
036000             SET SEG-OBSTR-IDX TO SEG-OBSTR-COUNT (SEG-IDX)      F20L002
036100             MOVE LR-OBSTR-SIZE OF LAYOUT-REQUEST (LR-OBSTR-IDX)  F20L002
036200                 TO SEG-OBSTR-SIZE (SEG-IDX, SEG-OBSTR-IDX)      F20L002
036300             COMPUTE SEG-OBSTR-LOCATION (SEG-IDX, SEG-OBSTR-IDX) F20L002
036400                 ROUNDED = LR-OBSTR-LOCATION OF LAYOUT-REQUEST    F20L002
036500                 (LR-OBSTR-IDX) - SEG-RED-POST-ABS (SEG-IDX)     F20L002
036600             MOVE LR-OBSTR-TYPE OF LAYOUT-REQUEST (LR-OBSTR-IDX)  F20L002
036700                 TO SEG-OBSTR-TYPE (SEG-IDX, SEG-OBSTR-IDX)      F20L002
036800         END-IF                                                 F20L002
036900     END-IF.                                                     F20L002
037000 4110-EXIT.                                                      F20L002
037100     EXIT.                                                       F20L002
037200******************************************************************
037300* 4200-FIND-SOLUTIONS-FOR-SEGMENT (RULE 4 A-E)                   *
037400******************************************************************
037500 4200-FIND-SOLUTIONS-FOR-SEGMENT.                                F20L002
037600     MOVE ZERO TO SEG-SOLUTION-COUNT (SEG-IDX).                  F20L002
037700*    (A) BASE EVEN LAYOUT, E = 0                                 F20L002
037800     MOVE SEG-LENGTH (SEG-IDX) TO EL-SEG-LENGTH.                 F20L002
037900     MOVE LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST TO EL-MAX-C2C.    F20L002
038000     MOVE ZERO TO EL-EXTRA-INCREMENT.                            F20L002
038100     PERFORM 5000-BUILD-EVEN-LAYOUT THRU 5000-EXIT.              F20L002
038200     IF EL-POST-COUNT = ZERO                                     F20L002
038300         PERFORM 4210-ADD-TRIVIAL-SOLUTION THRU 4210-EXIT        F20L002
038400         GO TO 4200-EXIT                                         F20L002
038500     END-IF.                                                     F20L002
038600     MOVE EL-POST-COUNT TO BL-POST-COUNT.                        F20L002
038700     PERFORM 4201-COPY-EL-TO-BL THRU 4201-EXIT                  F20L002
038710         VARYING EL-POST-IDX FROM 1 BY 1                        F20L002
038720         UNTIL EL-POST-IDX > EL-POST-COUNT.                      F20L002
039200*    (B) TEST BASE AGAINST RULE 3                                F20L002
039300     MOVE BL-POST-COUNT TO CL-POST-COUNT.                        F20L002
039400     PERFORM 4202-COPY-BL-TO-CL THRU 4202-EXIT                  F20L002
039410         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
039420         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
039900     PERFORM 4291-TEST-LAYOUT-RULE3 THRU 4291-EXIT.               F20L002
040000     MOVE IS-COUNT-TRY TO WK-BASE-TRY-COUNT.                     F20L002
040100     MOVE IS-COUNT-MUST TO WK-BASE-MUST-COUNT.                   F20L002
040200     IF RULE3-PASSED                                             F20L002
040300         MOVE 'Y' TO WK-APPEND-EVEN                               F20L002
040400         MOVE ZERO TO WK-APPEND-EXTRA                            F20L002
040500         MOVE WK-BASE-TRY-COUNT TO WK-APPEND-TRY                 F20L002
040600         MOVE WK-BASE-MUST-COUNT TO WK-APPEND-MUST               F20L002
040700         PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT     F20L002
040800         GO TO 4200-EXIT                                         F20L002
040900     END-IF.                                                     F20L002
041000*    (C) EXTRA-POST EVEN LAYOUT, E = 1                           F20L002
041100     MOVE SEG-LENGTH (SEG-IDX) TO EL-SEG-LENGTH.                 F20L002
041200     MOVE 1 TO EL-EXTRA-INCREMENT.                               F20L002
041300     PERFORM 5000-BUILD-EVEN-LAYOUT THRU 5000-EXIT.              F20L002
041400     MOVE EL-POST-COUNT TO XL-POST-COUNT.                        F20L002
041500     PERFORM 4203-COPY-EL-TO-XL THRU 4203-EXIT                  F20L002
041510         VARYING EL-POST-IDX FROM 1 BY 1                        F20L002
041520         UNTIL EL-POST-IDX > EL-POST-COUNT.                      F20L002
042000     MOVE XL-POST-COUNT TO CL-POST-COUNT.                        F20L002
042100     PERFORM 4204-COPY-XL-TO-CL THRU 4204-EXIT                  F20L002
042110         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
042120         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
042600     PERFORM 4291-TEST-LAYOUT-RULE3 THRU 4291-EXIT.               F20L002
042700     MOVE IS-COUNT-TRY TO WK-EXTRA-TRY-COUNT.                    F20L002
042800     MOVE IS-COUNT-MUST TO WK-EXTRA-MUST-COUNT.                  F20L002
042900     IF RULE3-PASSED                                             F20L002
043000         MOVE 'Y' TO WK-APPEND-EVEN                               F20L002
043100         MOVE 1 TO WK-APPEND-EXTRA                               F20L002
043200         MOVE WK-EXTRA-TRY-COUNT TO WK-APPEND-TRY                F20L002
043300         MOVE WK-EXTRA-MUST-COUNT TO WK-APPEND-MUST              F20L002
043400         PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT     F20L002
043500     END-IF.                                                     F20L002
043600*    (D) SHIFT THE FIXED POST FOR BASE, THEN FOR EXTRA            F20L002
043700     MOVE BL-POST-COUNT TO CL-POST-COUNT.                        F20L002
043800     PERFORM 4205-COPY-BL-TO-CL-2 THRU 4205-EXIT                F20L002
043810         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
043820         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
044300     PERFORM 4291-TEST-LAYOUT-RULE3 THRU 4291-EXIT.               F20L002
044400     PERFORM 5400-SHIFT-POSTS-FOR-LAYOUT THRU 5400-EXIT.         F20L002
044500     MOVE XL-POST-COUNT TO CL-POST-COUNT.                        F20L002
044600     PERFORM 4206-COPY-XL-TO-CL-2 THRU 4206-EXIT                F20L002
044610         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
044620         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
045100     PERFORM 4291-TEST-LAYOUT-RULE3 THRU 4291-EXIT.               F20L002
045200     PERFORM 5400-SHIFT-POSTS-FOR-LAYOUT THRU 5400-EXIT.         F20L002
045300*    (E) FALLBACK IF NOTHING ACCEPTED YET                         F20L002
045400     IF SEG-SOLUTION-COUNT (SEG-IDX) = ZERO                      F20L002
045500         PERFORM 4280-FALLBACK-SOLUTIONS THRU 4280-EXIT          F20L002
045600     END-IF.                                                     F20L002
045700 4200-EXIT.                                                      F20L002
045800     EXIT.                                                       F20L002
045810 4201-COPY-EL-TO-BL.                                              F20L002
045820     MOVE EL-POST-LOCATION (EL-POST-IDX)                         F20L002
045830         TO BL-POST-LOCATION (EL-POST-IDX).                      F20L002
045840 4201-EXIT.                                                       F20L002
045850     EXIT.                                                       F20L002
045860 4202-COPY-BL-TO-CL.                                              F20L002
045870     MOVE BL-POST-LOCATION (CL-POST-IDX)                         F20L002
045880         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
045890 4202-EXIT.                                                       F20L002
045895     EXIT.                                                       F20L002
045900 4203-COPY-EL-TO-XL.                                              F20L002
045910     MOVE EL-POST-LOCATION (EL-POST-IDX)                         F20L002
045920         TO XL-POST-LOCATION (EL-POST-IDX).                      F20L002
045930 4203-EXIT.                                                       F20L002
045940     EXIT.                                                       F20L002
045950 4204-COPY-XL-TO-CL.                                              F20L002
045960     MOVE XL-POST-LOCATION (CL-POST-IDX)                         F20L002
045970         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
045980 4204-EXIT.                                                       F20L002
045990     EXIT.                                                       F20L002
046010 4205-COPY-BL-TO-CL-2.                                            F20L002
046020     MOVE BL-POST-LOCATION (CL-POST-IDX)                         F20L002
046030         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
046040 4205-EXIT.                                                       F20L002
046050     EXIT.                                                       F20L002
046060 4206-COPY-XL-TO-CL-2.                                            F20L002
046070     MOVE XL-POST-LOCATION (CL-POST-IDX)                         F20L002
046080         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
046090 4206-EXIT.                                                       F20L002
046095     EXIT.                                                       F20L002
045900******************************************************************
046000* 4210-ADD-TRIVIAL-SOLUTION - SEGMENT SHORTER THAN PANEL-MAX,    *
046100* NO INNER POSTS NEEDED, JUST THE TWO BOUNDARY POSTS.             *
046200******************************************************************
046300 4210-ADD-TRIVIAL-SOLUTION.                                      F20L002
046400     MOVE ZERO TO CL-POST-COUNT.                                 F20L002
046500     MOVE 'Y' TO WK-APPEND-EVEN.                                 F20L002
046600     MOVE ZERO TO WK-APPEND-EXTRA.                               F20L002
046700     MOVE ZERO TO WK-APPEND-TRY.                                 F20L002
046800     MOVE ZERO TO WK-APPEND-MUST.                                F20L002
046900     PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT.        F20L002
047000 4210-EXIT.                                                      F20L002
047100     EXIT.                                                       F20L002
047200******************************************************************
047300* 4280-FALLBACK-SOLUTIONS - NOTHING PASSED RULE 3; KEEP THE      *
047400* BASE AND EXTRA EVEN LAYOUTS ANYWAY (BELT AND BRACES).           *
047500******************************************************************
047600 4280-FALLBACK-SOLUTIONS.                                        F20L002
047700     MOVE BL-POST-COUNT TO CL-POST-COUNT.                        F20L002
047800     PERFORM 4281-COPY-BL-TO-CL-3 THRU 4281-EXIT                 F20L002
047810         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
047820         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
048300     MOVE 'Y' TO WK-APPEND-EVEN.                                 F20L002
048400     MOVE ZERO TO WK-APPEND-EXTRA.                               F20L002
048500     MOVE WK-BASE-TRY-COUNT TO WK-APPEND-TRY.                    F20L002
048600     MOVE WK-BASE-MUST-COUNT TO WK-APPEND-MUST.                  F20L002
048700     PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT.        F20L002
048800     MOVE XL-POST-COUNT TO CL-POST-COUNT.                        F20L002
048900     PERFORM 4282-COPY-XL-TO-CL-3 THRU 4282-EXIT                 F20L002
048910         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
048920         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
049400     MOVE 'Y' TO WK-APPEND-EVEN.                                 F20L002
049500     MOVE 1 TO WK-APPEND-EXTRA.                                  F20L002
049600     MOVE WK-EXTRA-TRY-COUNT TO WK-APPEND-TRY.                   F20L002
049700     MOVE WK-EXTRA-MUST-COUNT TO WK-APPEND-MUST.                 F20L002
049800     PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT.        F20L002
049900 4280-EXIT.                                                      F20L002
050000     EXIT.                                                       F20L002
050010 4281-COPY-BL-TO-CL-3.                                            F20L002
050020     MOVE BL-POST-LOCATION (CL-POST-IDX)                         F20L002
050030         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
050040 4281-EXIT.                                                       F20L002
050050     EXIT.                                                       F20L002
050060 4282-COPY-XL-TO-CL-3.                                            F20L002
050070     MOVE XL-POST-LOCATION (CL-POST-IDX)                         F20L002
050080         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
050090 4282-EXIT.                                                       F20L002
050095     EXIT.                                                       F20L002
050100******************************************************************
050200* 4291-TEST-LAYOUT-RULE3 - RUN THE INTERSECTION TEST (RULE 2)    *
050300* AND THE 10-PERCENT TRY-TO-AVOID TEST (RULE 3) AGAINST WHATEVER *
050400* LAYOUT IS CURRENTLY SITTING IN CURRENT-LAYOUT-AREA.             *
050500******************************************************************
050600 4291-TEST-LAYOUT-RULE3.                                         F20L002
050700     PERFORM 5200-FIND-INTERSECTED-OBSTRUCTION THRU 5200-EXIT.   F20L002
050800     PERFORM 5300-CHECK-10-PCT-TRY-AVOID THRU 5300-EXIT.         F20L002
050900 4291-EXIT.                                                      F20L002
051000     EXIT.                                                       F20L002
051100******************************************************************
051200* 4295-APPEND-SEGMENT-SOLUTION - ADD THE LAYOUT CURRENTLY IN     *
051300* CURRENT-LAYOUT-AREA TO THIS SEGMENT'S SOLUTION LIST, WITH THE  *
051400* FOUR WK-APPEND-* FLAGS AS ITS SOLUTIONOPTIONS.                  *
051500******************************************************************
051600 4295-APPEND-SEGMENT-SOLUTION.                                   F20L002
051700     IF SEG-SOLUTION-COUNT (SEG-IDX) >= 20                       F20L002
051800         PERFORM 4299-SEG-TRUNCATE-GUARD THRU 4299-EXIT          F20L002
051900         GO TO 4295-EXIT                                         F20L002
052000     END-IF.                                                     F20L002
052100     ADD 1 TO SEG-SOLUTION-COUNT (SEG-IDX).                      F20L002
052200     SET SEG-SOLUTION-IDX TO SEG-SOLUTION-COUNT (SEG-IDX).       F20L002
052300     MOVE CL-POST-COUNT                                          F20L002
052400         TO SEG-SOL-POST-COUNT (SEG-IDX, SEG-SOLUTION-IDX).      F20L002
052500     PERFORM 4296-COPY-ONE-CL-TO-SOL THRU 4296-EXIT              F20L002
052510         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
052520         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
053100     MOVE WK-APPEND-EVEN                                         F20L002
053200         TO SEG-SOL-EVEN-LAYOUT (SEG-IDX, SEG-SOLUTION-IDX).     F20L002
053300     MOVE WK-APPEND-EXTRA                                        F20L002
053400         TO SEG-SOL-EXTRA-POSTS (SEG-IDX, SEG-SOLUTION-IDX).     F20L002
053500     MOVE WK-APPEND-TRY                                          F20L002
053600         TO SEG-SOL-PLACED-TRY (SEG-IDX, SEG-SOLUTION-IDX).      F20L002
053700     MOVE WK-APPEND-MUST                                         F20L002
053800         TO SEG-SOL-PLACED-MUST (SEG-IDX, SEG-SOLUTION-IDX).     F20L002
053900 4295-EXIT.                                                      F20L002
054000     EXIT.                                                       F20L002
054010 4296-COPY-ONE-CL-TO-SOL.                                         F20L002
054020     MOVE CL-POST-LOCATION (CL-POST-IDX)                         F20L002
054030         TO SEG-SOL-POST-LOCATION                                F20L002
054040             (SEG-IDX, SEG-SOLUTION-IDX, CL-POST-IDX).            F20L002
054050 4296-EXIT.                                                       F20L002
054060     EXIT.                                                       F20L002
054100******************************************************************
054200* 4299-SEG-TRUNCATE-GUARD - TOO MANY SOLUTIONS FOR ONE SEGMENT,  *
054300* WARN AND KEEP WHAT WE HAVE.  SEE TPR-F20-0011.                  *
054400******************************************************************
054500 4299-SEG-TRUNCATE-GUARD.                                        F20L002
054600     MOVE 'Y' TO SEG-TRUNC-SWITCH (SEG-IDX).                     F20L002
054700     DISPLAY 'F20L002 4299 - SEGMENT SOLUTION LIST TRUNCATED '   F20L002
054800         'FOR SEGMENT ' SEG-IDX.                                 F20L002
054900 4299-EXIT.                                                      F20L002
055000     EXIT.                                                       F20L002
055100******************************************************************
055200* 5000-BUILD-EVEN-LAYOUT (RULE 1) - GIVEN EL-SEG-LENGTH,          *
055300* EL-MAX-C2C AND EL-EXTRA-INCREMENT, FILL EL-POST-COUNT AND       *
055400* EL-POST-LOCATION WITH AN EVENLY-SPACED INNER-POST LAYOUT.       *
055500* CEIL(L / MAXC2C) IS TAKEN THE OLD WAY - DIVIDE ... REMAINDER,  *
055600* BUMP BY ONE IF THE REMAINDER IS NOT ZERO - NO FUNCTION VERB.   *
055700******************************************************************
055800 5000-BUILD-EVEN-LAYOUT.                                         F20L002
056000     IF EL-SEG-LENGTH <= EL-MAX-C2C                              F20L002
056100         MOVE ZERO TO EL-INNER-POST-COUNT                        F20L002
056200         MOVE ZERO TO EL-POST-COUNT                              F20L002
056300         GO TO 5000-EXIT                                         F20L002
056400     END-IF.                                                     F20L002
056500     DIVIDE EL-SEG-LENGTH BY EL-MAX-C2C                          F20L002
056600         GIVING WK-QUOTIENT REMAINDER WK-REMAINDER.              F20L002
056700     IF WK-REMAINDER NOT = ZERO                                  F20L002
056800         ADD 1 TO WK-QUOTIENT                                    F20L002
056900     END-IF.                                                     F20L002
057000     COMPUTE EL-INNER-POST-COUNT =                               F20L002
057100         WK-QUOTIENT + EL-EXTRA-INCREMENT - 1.                   F20L002
057200     IF EL-INNER-POST-COUNT > 50                                 F20L002
057300         DISPLAY 'F20L002 5000 - INNER POST COUNT OVER TABLE '   F20L002
057400             'SIZE, TRUNCATED TO 50'                             F20L002
057500         MOVE 50 TO EL-INNER-POST-COUNT                          F20L002
057600     END-IF.                                                     F20L002
057700     COMPUTE EL-DEFAULT-C2C ROUNDED =                            F20L002
057800         EL-SEG-LENGTH / (EL-INNER-POST-COUNT + 1).              F20L002
057900     PERFORM 5010-BUILD-ONE-EVEN-POST THRU 5010-EXIT            F20L002
057910         VARYING EL-POST-IDX FROM 1 BY 1                        F20L002
057920         UNTIL EL-POST-IDX > EL-INNER-POST-COUNT.                F20L002
058400     MOVE EL-INNER-POST-COUNT TO EL-POST-COUNT.                  F20L002
058450     IF F20-TRACE-ON AND EL-POST-COUNT > ZERO                    F20L002
058460         DISPLAY 'F20L002 5000 - FIRST INNER POST AT '          F20L002
058470             EL-POST-LOCATION-EDIT (1)                           F20L002
058480     END-IF.                                                     F20L002
058500 5000-EXIT.                                                      F20L002
058600     EXIT.                                                       F20L002
058610 5010-BUILD-ONE-EVEN-POST.                                       F20L002
058620     COMPUTE EL-POST-LOCATION (EL-POST-IDX) ROUNDED =            F20L002
058630         EL-POST-IDX * EL-DEFAULT-C2C.                            F20L002
058640 5010-EXIT.                                                       F20L002
058650     EXIT.                                                       F20L002
058700******************************************************************
058800* 5200-FIND-INTERSECTED-OBSTRUCTION (RULE 2) - FOR EACH POST OF  *
058900* THE LAYOUT IN CURRENT-LAYOUT-AREA, FIND THE FIRST OBSTRUCTION  *
059000* OF THIS SEGMENT WHOSE EXCLUSION ZONE THE POST FALLS INSIDE.    *
059100* ZONE = 0.4 * OBSTR-SIZE + POST-SIZE / 2, CENTRED ON THE         *
059200* OBSTRUCTION'S LOCATION.                                         *
059300******************************************************************
059400 5200-FIND-INTERSECTED-OBSTRUCTION.                               F20L002
059500     MOVE ZERO TO IS-COUNT.                                      F20L002
059600     MOVE ZERO TO IS-COUNT-TRY.                                  F20L002
059700     MOVE ZERO TO IS-COUNT-MUST.                                 F20L002
059800     PERFORM 5210-TEST-ONE-POST THRU 5210-EXIT                  F20L002
059810         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
059820         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
060200 5200-EXIT.                                                      F20L002
060300     EXIT.                                                       F20L002
060400 5210-TEST-ONE-POST.                                             F20L002
060500     PERFORM 5215-TEST-ONE-POST-OBSTR THRU 5215-EXIT             F20L002
060510         VARYING SEG-OBSTR-IDX FROM 1 BY 1                       F20L002
060520         UNTIL SEG-OBSTR-IDX > SEG-OBSTR-COUNT (SEG-IDX).         F20L002
062000 5210-EXIT.                                                      F20L002
062100     EXIT.                                                       F20L002
062110 5215-TEST-ONE-POST-OBSTR.                                        F20L002
062120     COMPUTE WK-OFFSET ROUNDED =                                 F20L002
062130         (0.4 * SEG-OBSTR-SIZE (SEG-IDX, SEG-OBSTR-IDX))         F20L002
062140         + (LR-POST-SIZE OF LAYOUT-REQUEST / 2)                   F20L002
062150     IF CL-POST-LOCATION (CL-POST-IDX) >                         F20L002
062160         SEG-OBSTR-LOCATION (SEG-IDX, SEG-OBSTR-IDX)             F20L002
062170             - WK-OFFSET                                         F20L002
062180         AND CL-POST-LOCATION (CL-POST-IDX) <                    F20L002
062190         SEG-OBSTR-LOCATION (SEG-IDX, SEG-OBSTR-IDX)             F20L002
062195             + WK-OFFSET                                         F20L002
062196         PERFORM 5220-RECORD-ONE-INTERSECT THRU 5220-EXIT        F20L002
062197         GO TO 5210-EXIT                                         F20L002
062198     END-IF.                                                     F20L002
062199 5215-EXIT.                                                       F20L002
062199     EXIT.                                                       F20L002
062200 5220-RECORD-ONE-INTERSECT.                                      F20L002
062300     IF IS-COUNT >= 50                                           F20L002
062400         DISPLAY 'F20L002 5220 - INTERSECT SET TABLE FULL'       F20L002
062500         GO TO 5220-EXIT                                         F20L002
062600     END-IF.                                                     F20L002
062700     ADD 1 TO IS-COUNT.                                          F20L002
062800     SET IS-IDX TO IS-COUNT.                                     F20L002
062900     MOVE SEG-OBSTR-TYPE (SEG-IDX, SEG-OBSTR-IDX)                F20L002
063000         TO IS-OBSTR-TYPE (IS-IDX).                               F20L002
063100     MOVE SEG-OBSTR-SIZE (SEG-IDX, SEG-OBSTR-IDX)                F20L002
063200         TO IS-OBSTR-SIZE (IS-IDX).                               F20L002
063300     MOVE SEG-OBSTR-LOCATION (SEG-IDX, SEG-OBSTR-IDX)            F20L002
063400         TO IS-OBSTR-LOCATION (IS-IDX).                           F20L002
063500     MOVE CL-POST-IDX TO IS-POST-IDX (IS-IDX).                   F20L002
063600     IF IS-MUST-AVOID (IS-IDX)                                   F20L002
063700         ADD 1 TO IS-COUNT-MUST                                  F20L002
063800     ELSE                                                        F20L002
063900         ADD 1 TO IS-COUNT-TRY                                   F20L002
064000     END-IF.                                                     F20L002
064100 5220-EXIT.                                                      F20L002
064200     EXIT.                                                       F20L002
064300******************************************************************
064400* 5300-CHECK-10-PCT-TRY-AVOID (RULE 3)                            *
064500******************************************************************
064600 5300-CHECK-10-PCT-TRY-AVOID.                                     F20L002
064700     IF IS-COUNT = ZERO                                          F20L002
064800         SET RULE3-PASSED TO TRUE                                F20L002
064900         GO TO 5300-EXIT                                         F20L002
065000     END-IF.                                                     F20L002
065100     IF IS-COUNT-MUST > ZERO                                     F20L002
065200         SET RULE3-FAILED TO TRUE                                F20L002
065300         GO TO 5300-EXIT                                         F20L002
065400     END-IF.                                                     F20L002
065500     DIVIDE CL-POST-COUNT BY 10                                  F20L002
065600         GIVING WK-ALLOWED-TRY-COUNT REMAINDER WK-REMAINDER.     F20L002
065700     IF WK-REMAINDER NOT = ZERO                                  F20L002
065800         ADD 1 TO WK-ALLOWED-TRY-COUNT                           F20L002
065900     END-IF.                                                     F20L002
066000     IF IS-COUNT-TRY <= WK-ALLOWED-TRY-COUNT                     F20L002
066100         SET RULE3-PASSED TO TRUE                                F20L002
066200     ELSE                                                        F20L002
066300         SET RULE3-FAILED TO TRUE                                F20L002
066400     END-IF.                                                     F20L002
066500 5300-EXIT.                                                      F20L002
066600     EXIT.                                                       F20L002
066700******************************************************************
066800* 5400-SHIFT-POSTS-FOR-LAYOUT (RULE 5 A-D) - ENTERED WITH THE    *
066900* GIVEN LAYOUT IN CURRENT-LAYOUT-AREA AND ITS INTERSECT SET      *
067000* ALREADY COMPUTED IN IS-*.  SNAPSHOTS BOTH INTO GL-* SO THE     *
067100* CANDIDATE TESTS BELOW CAN FREELY OVERWRITE IS-*/CURRENT-*.     *
067200******************************************************************
067300 5400-SHIFT-POSTS-FOR-LAYOUT.                                    F20L002
067400     MOVE CL-POST-COUNT TO WK-GIVEN-POST-COUNT.                  F20L002
067500     MOVE CL-POST-COUNT TO GL-POST-COUNT.                        F20L002
067600     PERFORM 5401-COPY-ONE-CL-TO-GL THRU 5401-EXIT               F20L002
067610         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
067620         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
068100     MOVE IS-COUNT TO GL-COUNT.                                  F20L002
068200     MOVE IS-COUNT-TRY TO GL-COUNT-TRY.                          F20L002
068300     MOVE IS-COUNT-MUST TO GL-COUNT-MUST.                        F20L002
068400     PERFORM 5402-COPY-ONE-IS-TO-GL THRU 5402-EXIT               F20L002
068410         VARYING IS-IDX FROM 1 BY 1                              F20L002
068420         UNTIL IS-IDX > IS-COUNT.                                 F20L002
069200     MOVE ZERO TO WK-SHIFT-ACCEPTED-COUNT.                       F20L002
069300     PERFORM 5410-TRY-OBSTRUCTION-SHIFT THRU 5410-EXIT          F20L002
069310         VARYING GL-IDX FROM 1 BY 1                              F20L002
069320         UNTIL GL-IDX > GL-COUNT.                                 F20L002
069700     IF WK-SHIFT-ACCEPTED-COUNT = ZERO                           F20L002
069800         PERFORM 5450-ENUMERATE-MUST-AVOID-SHIFTS THRU 5450-EXITF20L002
069900     END-IF.                                                     F20L002
070000 5400-EXIT.                                                      F20L002
070100     EXIT.                                                       F20L002
070110 5401-COPY-ONE-CL-TO-GL.                                          F20L002
070120     MOVE CL-POST-LOCATION (CL-POST-IDX)                         F20L002
070130         TO GL-POST-LOCATION (CL-POST-IDX).                      F20L002
070140 5401-EXIT.                                                       F20L002
070150     EXIT.                                                       F20L002
070160 5402-COPY-ONE-IS-TO-GL.                                          F20L002
070170     MOVE IS-OBSTR-TYPE (IS-IDX) TO GL-OBSTR-TYPE (IS-IDX).      F20L002
070180     MOVE IS-OBSTR-SIZE (IS-IDX) TO GL-OBSTR-SIZE (IS-IDX).      F20L002
070190     MOVE IS-OBSTR-LOCATION (IS-IDX)                             F20L002
070195         TO GL-OBSTR-LOCATION (IS-IDX).                          F20L002
070196     MOVE IS-POST-IDX (IS-IDX) TO GL-POST-IDX (IS-IDX).          F20L002
070197 5402-EXIT.                                                       F20L002
070198     EXIT.                                                       F20L002
070200******************************************************************
070300* 5410-TRY-OBSTRUCTION-SHIFT - TRY BOTH CANDIDATE FIXED-POST     *
070400* LOCATIONS (LEFT OF AND RIGHT OF THE OBSTRUCTION) FOR ONE       *
070500* ENTRY IN THE GIVEN LAYOUT'S INTERSECT SET.                     *
070600******************************************************************
070700 5410-TRY-OBSTRUCTION-SHIFT.                                     F20L002
070800     COMPUTE WK-OFFSET ROUNDED =                                 F20L002
070900         (GL-OBSTR-SIZE (GL-IDX) + LR-POST-SIZE OF LAYOUT-REQUEST)F20L002
071000             / 2.                                                F20L002
071100     COMPUTE WK-CANDIDATE-1 ROUNDED =                            F20L002
071200         GL-OBSTR-LOCATION (GL-IDX) - WK-OFFSET.                 F20L002
071300     COMPUTE WK-CANDIDATE-2 ROUNDED =                            F20L002
071400         GL-OBSTR-LOCATION (GL-IDX) + WK-OFFSET.                 F20L002
071500     IF WK-CANDIDATE-1 > ZERO                                    F20L002
071600         AND WK-CANDIDATE-1 < SEG-LENGTH (SEG-IDX)               F20L002
071700         SET SHIFT-LEFT-OF-OBSTR TO TRUE                         F20L002
071800         MOVE WK-CANDIDATE-1 TO WK-FIXED-LOC                     F20L002
071900         PERFORM 5420-BUILD-SHIFTED-LAYOUT THRU 5420-EXIT        F20L002
072000         PERFORM 4291-TEST-LAYOUT-RULE3 THRU 4291-EXIT           F20L002
072100         IF RULE3-PASSED                                         F20L002
072200             PERFORM 5430-ACCEPT-SHIFT-CANDIDATE THRU 5430-EXIT  F20L002
072300         END-IF                                                  F20L002
072400     END-IF.                                                     F20L002
072500     IF WK-CANDIDATE-2 > ZERO                                    F20L002
072600         AND WK-CANDIDATE-2 < SEG-LENGTH (SEG-IDX)                F20L002
072700         SET SHIFT-RIGHT-OF-OBSTR TO TRUE                        F20L002
072800         MOVE WK-CANDIDATE-2 TO WK-FIXED-LOC                     F20L002
072900         PERFORM 5420-BUILD-SHIFTED-LAYOUT THRU 5420-EXIT        F20L002
073000         PERFORM 4291-TEST-LAYOUT-RULE3 THRU 4291-EXIT           F20L002
073100         IF RULE3-PASSED                                         F20L002
073200             PERFORM 5430-ACCEPT-SHIFT-CANDIDATE THRU 5430-EXIT  F20L002
073300         END-IF                                                  F20L002
073400     END-IF.                                                     F20L002
073500 5410-EXIT.                                                      F20L002
073600     EXIT.                                                       F20L002
073700******************************************************************
073800* 5420-BUILD-SHIFTED-LAYOUT - EVEN SUB-LAYOUT LEFT OF WK-FIXED-  *
073900* LOC, THE FIXED POST ITSELF, EVEN SUB-LAYOUT RIGHT OF IT, ALL   *
074000* THREE CONCATENATED INTO CURRENT-LAYOUT-AREA.                   *
074100******************************************************************
074200 5420-BUILD-SHIFTED-LAYOUT.                                      F20L002
074300     MOVE WK-FIXED-LOC TO EL-SEG-LENGTH.                         F20L002
074400     MOVE LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST TO EL-MAX-C2C.    F20L002
074500     MOVE ZERO TO EL-EXTRA-INCREMENT.                            F20L002
074600     PERFORM 5000-BUILD-EVEN-LAYOUT THRU 5000-EXIT.              F20L002
074700     MOVE EL-POST-COUNT TO WK-LEFT-COUNT.                        F20L002
074800     PERFORM 5421-COPY-ONE-EL-LEFT THRU 5421-EXIT                F20L002
074810         VARYING EL-POST-IDX FROM 1 BY 1                        F20L002
074820         UNTIL EL-POST-IDX > EL-POST-COUNT.                      F20L002
075300     COMPUTE CL-POST-LOCATION (WK-LEFT-COUNT + 1) ROUNDED =      F20L002
075400         WK-FIXED-LOC.                                           F20L002
075500     COMPUTE EL-SEG-LENGTH ROUNDED =                             F20L002
075600         SEG-LENGTH (SEG-IDX) - WK-FIXED-LOC.                    F20L002
075700     MOVE ZERO TO EL-EXTRA-INCREMENT.                            F20L002
075800     PERFORM 5000-BUILD-EVEN-LAYOUT THRU 5000-EXIT.              F20L002
075900     PERFORM 5422-COPY-ONE-EL-RIGHT THRU 5422-EXIT               F20L002
075910         VARYING EL-POST-IDX FROM 1 BY 1                        F20L002
075920         UNTIL EL-POST-IDX > EL-POST-COUNT.                      F20L002
076500     COMPUTE CL-POST-COUNT =                                     F20L002
076600         WK-LEFT-COUNT + 1 + EL-POST-COUNT.                       F20L002
076700 5420-EXIT.                                                      F20L002
076800     EXIT.                                                       F20L002
076810 5421-COPY-ONE-EL-LEFT.                                           F20L002
076820     MOVE EL-POST-LOCATION (EL-POST-IDX)                         F20L002
076830         TO CL-POST-LOCATION (EL-POST-IDX).                      F20L002
076840 5421-EXIT.                                                       F20L002
076850     EXIT.                                                       F20L002
076860 5422-COPY-ONE-EL-RIGHT.                                          F20L002
076870     COMPUTE CL-POST-LOCATION                                    F20L002
076880         (WK-LEFT-COUNT + 1 + EL-POST-IDX) ROUNDED =              F20L002
076890         EL-POST-LOCATION (EL-POST-IDX) + WK-FIXED-LOC.           F20L002
076895 5422-EXIT.                                                       F20L002
076898     EXIT.                                                       F20L002
076900******************************************************************
077000* 5430-ACCEPT-SHIFT-CANDIDATE - CURRENT-LAYOUT-AREA PASSED       *
077100* RULE 3, RECORD IT AS A SEGMENT SOLUTION.                       *
077200******************************************************************
077300 5430-ACCEPT-SHIFT-CANDIDATE.                                    F20L002
077400     ADD 1 TO WK-SHIFT-ACCEPTED-COUNT.                           F20L002
077500     COMPUTE WK-EXTRA-POSTS = CL-POST-COUNT - WK-GIVEN-POST-COUNT.F20L002
077600     MOVE 'N' TO WK-APPEND-EVEN.                                 F20L002
077700     MOVE WK-EXTRA-POSTS TO WK-APPEND-EXTRA.                     F20L002
077800     MOVE IS-COUNT-TRY TO WK-APPEND-TRY.                         F20L002
077900     MOVE ZERO TO WK-APPEND-MUST.                                F20L002
077950     IF F20-TRACE-ON                                             F20L002
077960         DISPLAY 'F20L002 5430 - FIXED POST ACCEPTED AT '       F20L002
077970             CL-POST-LOCATION-EDIT (WK-LEFT-COUNT + 1)           F20L002
077980     END-IF.                                                     F20L002
078000     PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT.        F20L002
078100 5430-EXIT.                                                      F20L002
078200     EXIT.                                                       F20L002
078300******************************************************************
078400* 5450-ENUMERATE-MUST-AVOID-SHIFTS (RULE 5D) - NO FIXED-POST     *
078500* CANDIDATE WAS ACCEPTED, SO HAND THE MUST-AVOID SUBSET OF THE   *
078600* GIVEN LAYOUT'S INTERSECT SET TO F20L003, WHICH RECURSES OVER   *
078700* LEFT-OF/RIGHT-OF CHOICES FOR EACH ONE (2**K COMBINATIONS).     *
078800******************************************************************
078900 5450-ENUMERATE-MUST-AVOID-SHIFTS.                                F20L002
079000     MOVE ZERO TO SHIFT-CALL-AFFECTED-COUNT.                     F20L002
079100     PERFORM 5451-COLLECT-ONE-MUST-AVOID THRU 5451-EXIT          F20L002
079110         VARYING GL-IDX FROM 1 BY 1                              F20L002
079120         UNTIL GL-IDX > GL-COUNT.                                 F20L002
080600     IF SHIFT-CALL-AFFECTED-COUNT = ZERO                         F20L002
080700         GO TO 5450-EXIT                                         F20L002
080800     END-IF.                                                     F20L002
080900     MOVE LR-POST-SIZE OF LAYOUT-REQUEST TO SHIFT-CALL-POST-SIZE. F20L002
081000     MOVE LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST                   F20L002
081010         TO SHIFT-CALL-PANEL-MAX.                                 F20L002
081100     MOVE SEG-LENGTH (SEG-IDX) TO SHIFT-CALL-SEG-LENGTH.         F20L002
081200     MOVE GL-COUNT-TRY TO SHIFT-CALL-PLACED-TRY-CARRY.           F20L002
081300     MOVE GL-POST-COUNT TO SHIFT-CALL-BASE-POST-COUNT.           F20L002
081400     PERFORM 5452-COPY-ONE-GL-TO-BASE THRU 5452-EXIT             F20L002
081410         VARYING GL-POST-IDX2 FROM 1 BY 1                        F20L002
081420         UNTIL GL-POST-IDX2 > GL-POST-COUNT.                      F20L002
081900     MOVE 1 TO SHIFT-CALL-CURRENT-IDX.                           F20L002
082000     MOVE ZERO TO SHIFT-CALL-SOL-COUNT.                          F20L002
082100     CALL WK-F20L003-NAME USING SHIFT-CALL-IN SHIFT-CALL-OUT     F20L002
082200         CR                                               F20L002
082300         ON EXCEPTION                                            F20L002
082400             PERFORM 5490-RAISE-CALL-ERROR THRU 5490-EXIT        F20L002
082500     END-CALL.                                                   F20L002
082600     IF NOT CR-RESULT-OK OF CR                            F20L002
082700         GO TO 5450-EXIT                                         F20L002
082800     END-IF.                                                     F20L002
082900     PERFORM 5460-APPEND-ONE-SHIFT-RESULT THRU 5460-EXIT        F20L002
082910         VARYING SHIFT-CALL-SOL-IDX FROM 1 BY 1                 F20L002
082920         UNTIL SHIFT-CALL-SOL-IDX > SHIFT-CALL-SOL-COUNT.         F20L002
083300 5450-EXIT.                                                      F20L002
083400     EXIT.                                                       F20L002
083410 5451-COLLECT-ONE-MUST-AVOID.                                     F20L002
083420     IF GL-MUST-AVOID (GL-IDX)                                   F20L002
083430         AND SHIFT-CALL-AFFECTED-COUNT < 8                       F20L002
083440         ADD 1 TO SHIFT-CALL-AFFECTED-COUNT                      F20L002
083450         SET K TO SHIFT-CALL-AFFECTED-COUNT                      F20L002
083460         MOVE GL-POST-IDX (GL-IDX)                               F20L002
083470             TO SHIFT-CALL-AFF-POST-IDX (K)                      F20L002
083480         COMPUTE SHIFT-CALL-AFF-OFFSET (K) ROUNDED =             F20L002
083490             (GL-OBSTR-SIZE (GL-IDX)                             F20L002
083495             + LR-POST-SIZE OF LAYOUT-REQUEST) / 2                F20L002
083496         MOVE GL-OBSTR-LOCATION (GL-IDX)                         F20L002
083497             TO SHIFT-CALL-AFF-OBSTR-LOC (K)                      F20L002
083498     END-IF.                                                     F20L002
083499 5451-EXIT.                                                       F20L002
083500     EXIT.                                                       F20L002
083510 5452-COPY-ONE-GL-TO-BASE.                                        F20L002
083520     MOVE GL-POST-LOCATION (GL-POST-IDX2)                        F20L002
083530         TO SHIFT-CALL-BASE-POST-LOC (GL-POST-IDX2).              F20L002
083540 5452-EXIT.                                                       F20L002
083550     EXIT.                                                       F20L002
083560 5460-APPEND-ONE-SHIFT-RESULT.                                   F20L002
083570     MOVE SHIFT-CALL-SOL-POST-COUNT (SHIFT-CALL-SOL-IDX)        F20L002
083580         TO CL-POST-COUNT.                                       F20L002
083590     PERFORM 5461-COPY-ONE-SHIFT-POST THRU 5461-EXIT            F20L002
083591         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
083592         UNTIL CL-POST-IDX > CL-POST-COUNT.                      F20L002
084400     MOVE 'N' TO WK-APPEND-EVEN.                                 F20L002
084500     MOVE ZERO TO WK-APPEND-EXTRA.                               F20L002
084600     MOVE GL-COUNT-TRY TO WK-APPEND-TRY.                         F20L002
084700     MOVE ZERO TO WK-APPEND-MUST.                                F20L002
084800     PERFORM 4295-APPEND-SEGMENT-SOLUTION THRU 4295-EXIT.        F20L002
084900 5460-EXIT.                                                      F20L002
084910     EXIT.                                                       F20L002
084920 5461-COPY-ONE-SHIFT-POST.                                       F20L002
084930     MOVE SHIFT-CALL-SOL-POST-LOC                                F20L002
084940         (SHIFT-CALL-SOL-IDX, CL-POST-IDX)                       F20L002
084950         TO CL-POST-LOCATION (CL-POST-IDX).                      F20L002
084960 5461-EXIT.                                                       F20L002
084970     EXIT.                                                       F20L002
085100 5490-RAISE-CALL-ERROR.                                          F20L002
085200     MOVE 9999 TO CR-RESULT OF CR.                        F20L002
085300     MOVE 'F20L002 5450 - CALL TO F20L003 FAILED'                F20L002
085400         TO CR-DESCRIPTION OF CR.                         F20L002
085500     MOVE '5450-ENUMERATE-MUST-AVOID'                            F20L002
085600         TO CR-POSITION OF CR.                             F20L002
085700 5490-EXIT.                                                      F20L002
085800     EXIT.                                                       F20L002
085900******************************************************************
086000* 5600-CHECK-PANEL-LENGTHS (RULE 6) - GENERIC GAP CHECK, USED AS *
086100* A BELT-AND-BRACES DOUBLE-CHECK ON A FRESHLY BUILT LAYOUT       *
086200* BEFORE IT IS HANDED TO THE CALLER.  RETURNS VIA RULE3-SWITCH-  *
086300* AREA'S SAME Y/N CONVENTION (REUSED, NOT A SEPARATE FLAG).      *
086400******************************************************************
086500 5600-CHECK-PANEL-LENGTHS.                                       F20L002
086600     SET RULE3-PASSED TO TRUE.                                   F20L002
086700     IF CL-POST-COUNT = ZERO                                     F20L002
086800         IF SEG-LENGTH (SEG-IDX) >                                F20L002
086900             LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST                F20L002
087000                 + LR-POST-SIZE OF LAYOUT-REQUEST                 F20L002
087100             SET RULE3-FAILED TO TRUE                            F20L002
087200         END-IF                                                  F20L002
087300         GO TO 5600-EXIT                                         F20L002
087400     END-IF.                                                     F20L002
087500     IF CL-POST-LOCATION (1) >                                   F20L002
087600         LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST                    F20L002
087700             + LR-POST-SIZE OF LAYOUT-REQUEST                     F20L002
087800         SET RULE3-FAILED TO TRUE                                F20L002
087900         GO TO 5600-EXIT                                         F20L002
088000     END-IF.                                                     F20L002
088100     PERFORM 5610-TEST-ONE-PANEL-GAP THRU 5610-EXIT              F20L002
088110         VARYING CL-POST-IDX FROM 1 BY 1                        F20L002
088120         UNTIL CL-POST-IDX > CL-POST-COUNT - 1.                   F20L002
089100     IF SEG-LENGTH (SEG-IDX) - CL-POST-LOCATION (CL-POST-COUNT)  F20L002
089200             > LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST              F20L002
089300             + LR-POST-SIZE OF LAYOUT-REQUEST                     F20L002
089400         SET RULE3-FAILED TO TRUE                                 F20L002
089500     END-IF.                                                      F20L002
089600 5600-EXIT.                                                       F20L002
089700     EXIT.                                                        F20L002
089710 5610-TEST-ONE-PANEL-GAP.                                          F20L002
089720     IF CL-POST-LOCATION (CL-POST-IDX + 1)                       F20L002
089730         - CL-POST-LOCATION (CL-POST-IDX) >                       F20L002
089740             LR-PANEL-MAX-LENGTH OF LAYOUT-REQUEST                F20L002
089750             + LR-POST-SIZE OF LAYOUT-REQUEST                     F20L002
089760         SET RULE3-FAILED TO TRUE                                 F20L002
089770         GO TO 5600-EXIT                                          F20L002
089780     END-IF.                                                     F20L002
089790 5610-EXIT.                                                       F20L002
089795     EXIT.                                                       F20L002
089800******************************************************************
089900* 6000-COMBINE-SEGMENT-SOLUTIONS (RULE 7) - SEED                 *
090000* COMBINED-OLD WITH SEGMENT 1'S SOLUTIONS, THEN FOLD IN EACH     *
090100* FURTHER SEGMENT'S SOLUTIONS AS A CROSS PRODUCT.                 *
090200******************************************************************
090300 6000-COMBINE-SEGMENT-SOLUTIONS.                                 F20L002
090400     MOVE ZERO TO COMBINED-OLD-COUNT.                            F20L002
090500     SET SEG-IDX TO 1.                                           F20L002
090600     PERFORM 6100-SEED-ONE-COMBINED THRU 6100-EXIT               F20L002
090610         VARYING SEG-SOLUTION-IDX FROM 1 BY 1                   F20L002
090620         UNTIL SEG-SOLUTION-IDX > SEG-SOLUTION-COUNT (SEG-IDX).   F20L002
091000     PERFORM 6150-COMBINE-WITH-NEXT-SEGMENT THRU 6150-EXIT       F20L002
091010         VARYING SEG-IDX FROM 2 BY 1                             F20L002
091020         UNTIL SEG-IDX > SEG-COUNT.                               F20L002
091400     GO TO 6900-EXIT.                                             F20L002
091500 6900-EXIT.                                                       F20L002
091600     EXIT.                                                        F20L002
091700 6100-SEED-ONE-COMBINED.                                          F20L002
091800     IF COMBINED-OLD-COUNT >= 500                                 F20L002
091900         SET COMBINED-OLD-TRUNCATED TO TRUE                      F20L002
092000         DISPLAY 'F20L002 6100 - COMBINED TABLE FULL'            F20L002
092100         GO TO 6100-EXIT                                          F20L002
092200     END-IF.                                                      F20L002
092300     ADD 1 TO COMBINED-OLD-COUNT.                                 F20L002
092400     SET COMBINED-OLD-IDX TO COMBINED-OLD-COUNT.                  F20L002
092500     MOVE SEG-SOL-POST-COUNT (SEG-IDX, SEG-SOLUTION-IDX)          F20L002
092600         TO COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX).           F20L002
092700     PERFORM 6110-COPY-ONE-SEED-POST THRU 6110-EXIT              F20L002
092710         VARYING K FROM 1 BY 1                                   F20L002
092720         UNTIL K > SEG-SOL-POST-COUNT (SEG-IDX, SEG-SOLUTION-IDX).F20L002
093300     MOVE SEG-SOL-EVEN-LAYOUT (SEG-IDX, SEG-SOLUTION-IDX)         F20L002
093400         TO COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX).          F20L002
093500     MOVE SEG-SOL-EXTRA-POSTS (SEG-IDX, SEG-SOLUTION-IDX)         F20L002
093600         TO COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX).          F20L002
093700     MOVE SEG-SOL-PLACED-TRY (SEG-IDX, SEG-SOLUTION-IDX)          F20L002
093800         TO COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX).           F20L002
093900     MOVE SEG-SOL-PLACED-MUST (SEG-IDX, SEG-SOLUTION-IDX)         F20L002
094000         TO COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX).          F20L002
094100 6100-EXIT.                                                        F20L002
094200     EXIT.                                                         F20L002
094210 6110-COPY-ONE-SEED-POST.                                          F20L002
094220     MOVE SEG-SOL-POST-LOCATION                                   F20L002
094230         (SEG-IDX, SEG-SOLUTION-IDX, K)                           F20L002
094240         TO COMBINED-OLD-POST-LOC (COMBINED-OLD-IDX, K).          F20L002
094250 6110-EXIT.                                                        F20L002
094260     EXIT.                                                        F20L002
094300******************************************************************
094400* 6150-COMBINE-WITH-NEXT-SEGMENT - CROSS COMBINED-OLD (EVERYTHINGF20L002
094500* BUILT SO FAR) WITH SEGMENT SEG-IDX'S OWN SOLUTION LIST, INTO   *
094600* COMBINED-NEW, THEN SWING COMBINED-NEW BACK INTO COMBINED-OLD.  *
094700******************************************************************
094800 6150-COMBINE-WITH-NEXT-SEGMENT.                                 F20L002
094900     MOVE ZERO TO COMBINED-NEW-COUNT.                            F20L002
095000     PERFORM 6160-CROSS-ONE-OLD-ENTRY THRU 6160-EXIT             F20L002
095010         VARYING COMBINED-OLD-IDX FROM 1 BY 1                   F20L002
095020         UNTIL COMBINED-OLD-IDX > COMBINED-OLD-COUNT.             F20L002
095800     MOVE COMBINED-NEW-COUNT TO COMBINED-OLD-COUNT.               F20L002
095900     PERFORM 6180-COPY-NEW-TO-OLD THRU 6180-EXIT                 F20L002
095910         VARYING COMBINED-NEW-IDX FROM 1 BY 1                   F20L002
095920         UNTIL COMBINED-NEW-IDX > COMBINED-NEW-COUNT.             F20L002
096300 6150-EXIT.                                                       F20L002
096400     EXIT.                                                        F20L002
096410 6160-CROSS-ONE-OLD-ENTRY.                                        F20L002
096420     PERFORM 6200-COMBINE-ONE-PAIR THRU 6200-EXIT                 F20L002
096430         VARYING SEG-SOLUTION-IDX FROM 1 BY 1                    F20L002
096440         UNTIL SEG-SOLUTION-IDX > SEG-SOLUTION-COUNT (SEG-IDX).    F20L002
096450 6160-EXIT.                                                       F20L002
096460     EXIT.                                                        F20L002
096500******************************************************************
096600* 6200-COMBINE-ONE-PAIR (RULE 7) - ONE COMBINED-OLD ENTRY CROSSEDF20L002
096700* WITH ONE OF SEGMENT SEG-IDX'S SOLUTIONS.  THE NEXT SEGMENT'S   *
096800* POST LOCATIONS ARE OFFSET BY THE SEGMENT'S RED-POST ABSOLUTE   *
096900* LOCATION, AND THE SHARED PLACE-POST ITSELF IS INSERTED BETWEEN *
097000* THE TWO HALVES.                                                *
097100*------------------------------------------------------------------
097200* 11/18/98 M.PELLIS - PLACED-MUST BELOW ADDS THE *SECOND*        *
097300* OPERAND'S PLACED-TRY, NOT ITS PLACED-MUST.  THIS MATCHES THE   *
097400* OLD CROSS-PRODUCT ROUTINE THIS PARAGRAPH WAS MODELLED ON, AND  *
097500* THE FIELD REGRESSION DECK WAS BASELINED AGAINST IT AS-IS --    *
097600* DO NOT "CORRECT" THIS WITHOUT A NEW TPR AND A FULL RE-BASELINE.*
097700******************************************************************
097800 6200-COMBINE-ONE-PAIR.                                          F20L002
097900     IF COMBINED-NEW-COUNT >= 500                                F20L002
098000         SET COMBINED-NEW-TRUNCATED TO TRUE                      F20L002
098100         DISPLAY 'F20L002 6200 - COMBINED TABLE FULL'            F20L002
098200         GO TO 6200-EXIT                                          F20L002
098300     END-IF.                                                      F20L002
098400     ADD 1 TO COMBINED-NEW-COUNT.                                 F20L002
098500     SET COMBINED-NEW-IDX TO COMBINED-NEW-COUNT.                  F20L002
098600     MOVE COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX)              F20L002
098700         TO COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX).           F20L002
098800     PERFORM 6210-COPY-ONE-OLD-HALF THRU 6210-EXIT                F20L002
098810         VARYING K FROM 1 BY 1                                   F20L002
098820         UNTIL K > COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX).    F20L002
099300     ADD 1 TO COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX).         F20L002
099400     MOVE SEG-RED-POST-ABS (SEG-IDX)                              F20L002
099500         TO COMBINED-NEW-POST-LOC                                 F20L002
099600             (COMBINED-NEW-IDX,                                   F20L002
099700             COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX)).         F20L002
099800     PERFORM 6220-COPY-ONE-NEXT-HALF THRU 6220-EXIT               F20L002
099810         VARYING K FROM 1 BY 1                                   F20L002
099820         UNTIL K > SEG-SOL-POST-COUNT (SEG-IDX, SEG-SOLUTION-IDX).F20L002
100800     IF COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX) = 'Y'        F20L002
100900         AND SEG-SOL-EVEN-LAYOUT (SEG-IDX, SEG-SOLUTION-IDX)      F20L002
101000             = 'Y'                                                F20L002
101100         MOVE 'Y' TO COMBINED-NEW-EVEN-LAYOUT (COMBINED-NEW-IDX) F20L002
101200     ELSE                                                         F20L002
101300         MOVE 'N' TO COMBINED-NEW-EVEN-LAYOUT (COMBINED-NEW-IDX) F20L002
101400     END-IF.                                                      F20L002
101500     COMPUTE COMBINED-NEW-EXTRA-POSTS (COMBINED-NEW-IDX) =       F20L002
101600         COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX)              F20L002
101700         + SEG-SOL-EXTRA-POSTS (SEG-IDX, SEG-SOLUTION-IDX).       F20L002
101800     COMPUTE COMBINED-NEW-PLACED-TRY (COMBINED-NEW-IDX) =        F20L002
101900         COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX)               F20L002
102000         + SEG-SOL-PLACED-TRY (SEG-IDX, SEG-SOLUTION-IDX).        F20L002
102100     COMPUTE COMBINED-NEW-PLACED-MUST (COMBINED-NEW-IDX) =       F20L002
102200         COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX)              F20L002
102300         + SEG-SOL-PLACED-TRY (SEG-IDX, SEG-SOLUTION-IDX).        F20L002
102400 6200-EXIT.                                                       F20L002
102500     EXIT.                                                        F20L002
102510 6210-COPY-ONE-OLD-HALF.                                           F20L002
102520     MOVE COMBINED-OLD-POST-LOC (COMBINED-OLD-IDX, K)             F20L002
102530         TO COMBINED-NEW-POST-LOC (COMBINED-NEW-IDX, K).          F20L002
102540 6210-EXIT.                                                        F20L002
102550     EXIT.                                                        F20L002
102560 6220-COPY-ONE-NEXT-HALF.                                         F20L002
102570     ADD 1 TO COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX).         F20L002
102580     COMPUTE COMBINED-NEW-POST-LOC                                F20L002
102590         (COMBINED-NEW-IDX,                                       F20L002
102595         COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX))              F20L002
102596         ROUNDED = SEG-SOL-POST-LOCATION                          F20L002
102597             (SEG-IDX, SEG-SOLUTION-IDX, K)                       F20L002
102598             + SEG-RED-POST-ABS (SEG-IDX).                        F20L002
102599 6220-EXIT.                                                        F20L002
102599     EXIT.                                                        F20L002
102600******************************************************************
102700* 6180-COPY-NEW-TO-OLD - SWING ONE COMBINED-NEW ENTRY BACK INTO  *
102800* COMBINED-OLD FOR THE NEXT SEGMENT'S PASS.                      *
102900******************************************************************
103000 6180-COPY-NEW-TO-OLD.                                           F20L002
103100     SET COMBINED-OLD-IDX TO COMBINED-NEW-IDX.                   F20L002
103200     MOVE COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX)             F20L002
103300         TO COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX).          F20L002
103400     PERFORM 6190-COPY-ONE-SWING-POST THRU 6190-EXIT             F20L002
103410         VARYING K FROM 1 BY 1                                  F20L002
103420         UNTIL K > COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX).    F20L002
103900     MOVE COMBINED-NEW-EVEN-LAYOUT (COMBINED-NEW-IDX)             F20L002
104000         TO COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX).          F20L002
104100     MOVE COMBINED-NEW-EXTRA-POSTS (COMBINED-NEW-IDX)             F20L002
104200         TO COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX).          F20L002
104300     MOVE COMBINED-NEW-PLACED-TRY (COMBINED-NEW-IDX)              F20L002
104400         TO COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX).           F20L002
104500     MOVE COMBINED-NEW-PLACED-MUST (COMBINED-NEW-IDX)             F20L002
104600         TO COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX).          F20L002
104700 6180-EXIT.                                                       F20L002
104800     EXIT.                                                        F20L002
104810 6190-COPY-ONE-SWING-POST.                                        F20L002
104820     MOVE COMBINED-NEW-POST-LOC (COMBINED-NEW-IDX, K)             F20L002
104830         TO COMBINED-OLD-POST-LOC (COMBINED-OLD-IDX, K).          F20L002
104840 6190-EXIT.                                                        F20L002
104850     EXIT.                                                        F20L002
104900******************************************************************
105000* 7000-RANK-AND-SELECT (RULE 8) - BUBBLE-SORT                    *
105100* COMBINED-OLD BY THE FIVE-TIER COMPARATOR, THEN KEEP AT MOST 10,*
105200* WRITING EACH OUT AS A LAYOUT-OPTION WITH ITS RANK.              *
105300******************************************************************
105400 7000-RANK-AND-SELECT.                                            F20L002
105500     IF COMBINED-OLD-COUNT < 2                                    F20L002
105600         GO TO 7050-BUILD-OUTPUT-LIST                             F20L002
105700     END-IF.                                                      F20L002
105800     PERFORM 7010-ONE-BUBBLE-PASS THRU 7010-EXIT                  F20L002
105810         VARYING I FROM 1 BY 1                                   F20L002
105820         UNTIL I > COMBINED-OLD-COUNT.                             F20L002
107400 7050-BUILD-OUTPUT-LIST.                                          F20L002
107500     MOVE ZERO TO LO-COUNT OF LO-RESULT.                          F20L002
107600     PERFORM 7055-ONE-OUTPUT-ENTRY THRU 7055-EXIT                 F20L002
107610         VARYING COMBINED-OLD-IDX FROM 1 BY 1                    F20L002
107620         UNTIL COMBINED-OLD-IDX > COMBINED-OLD-COUNT              F20L002
107630             OR LO-COUNT OF LO-RESULT >= 10.                       F20L002
108100     GO TO 7900-EXIT.                                              F20L002
108200 7900-EXIT.                                                        F20L002
108300     EXIT.                                                         F20L002
108310 7010-ONE-BUBBLE-PASS.                                             F20L002
108320     SET WK-SWAP-NOT-MADE TO TRUE.                                F20L002
108330     PERFORM 7020-ONE-COMPARE-SWAP THRU 7020-EXIT                 F20L002
108340         VARYING J FROM 1 BY 1                                   F20L002
108350         UNTIL J > COMBINED-OLD-COUNT - I.                        F20L002
108360     IF WK-SWAP-NOT-MADE                                          F20L002
108370         GO TO 7050-BUILD-OUTPUT-LIST                             F20L002
108380     END-IF.                                                      F20L002
108390 7010-EXIT.                                                        F20L002
108395     EXIT.                                                        F20L002
108396 7020-ONE-COMPARE-SWAP.                                           F20L002
108397     SET COMBINED-OLD-IDX TO J.                                   F20L002
108398     PERFORM 7100-COMPARE-TWO-OPTIONS THRU 7100-EXIT.             F20L002
108399     IF RULE3-FAILED                                              F20L002
108401         PERFORM 7150-SWAP-TWO-COMBINED THRU 7150-EXIT            F20L002
108402         SET WK-SWAP-MADE TO TRUE                                 F20L002
108403     END-IF.                                                      F20L002
108404 7020-EXIT.                                                        F20L002
108405     EXIT.                                                        F20L002
108406 7055-ONE-OUTPUT-ENTRY.                                           F20L002
108407     PERFORM 7060-BUILD-ONE-OPTION THRU 7060-EXIT.                F20L002
108408 7055-EXIT.                                                        F20L002
108409     EXIT.                                                        F20L002
108410******************************************************************F20L002
108500* 7100-COMPARE-TWO-OPTIONS (RULE 8) - COMPARES COMBINED-OLD(J)  * F20L002
108600* AGAINST COMBINED-OLD(J+1); RULE3-FAILED MEANS "OUT OF ORDER,  * F20L002
108700* SWAP THEM" (REUSING THE Y/N SWITCH, NOT A NEW ONE).           * F20L002
108750* TPR-F20-0031 - REWORKED TO MATCH THE RANK ORDER QA SIGNED     * F20L002
108760* OFF ON:  (A) FEWER PLACED-ON-MUST-AVOID WINS OUTRIGHT.        * F20L002
108770* (B) FEWER PLACED-ON-TRY-AVOID WINS OUTRIGHT, AS ITS OWN TIER  * F20L002
108780* (NOT BLENDED WITH (A)).  (C) ONLY WHEN THE TWO OPTIONS' EVEN- * F20L002
108790* LAYOUT FLAGS DIFFER, THE EVEN ONE WINS UNLESS ITS EXTRA-POST  * F20L002
108800* COUNT IS TOO FAR ABOVE THE ODD ONE'S (SEE WK-EXTRA-DIFF       * F20L002
108810* BELOW) -- THIS TIER IS ALWAYS DECISIVE WHEN IT APPLIES.       * F20L002
108820* (D) WHEN EVEN-LAYOUT IS THE SAME FOR BOTH, FEWER EXTRA POSTS  * F20L002
108830* WINS INSTEAD.  (E) LAST RESORT, LOWER PANEL-LENGTH DISPERSION * F20L002
108840* WINS (SEE 7200).                                               *F20L002
109100******************************************************************F20L002
109200 7100-COMPARE-TWO-OPTIONS.                                        F20L002
109300     SET RULE3-PASSED TO TRUE.                                    F20L002
109310* TIER (A) - PLACED-ON-MUST-AVOID, FEWER WINS.                    F20L002
109320     IF COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX) <             F20L002
109330         COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX + 1)          F20L002
109340         GO TO 7100-EXIT                                          F20L002
109350     END-IF.                                                      F20L002
109360     IF COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX) >             F20L002
109370         COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX + 1)          F20L002
109380         SET RULE3-FAILED TO TRUE                                 F20L002
109390         GO TO 7100-EXIT                                          F20L002
109400     END-IF.                                                      F20L002
109410* TIER (B) - PLACED-ON-TRY-AVOID, FEWER WINS, KEPT AS ITS OWN     F20L002
109420* TIER PER THE REVISED RANK ORDER (NO COMBINED MUST*1000+TRY      F20L002
109430* METRIC).                                                        F20L002
109440     IF COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX) <              F20L002
109450         COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX + 1)           F20L002
109460         GO TO 7100-EXIT                                          F20L002
109470     END-IF.                                                      F20L002
109480     IF COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX) >              F20L002
109490         COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX + 1)           F20L002
109500         SET RULE3-FAILED TO TRUE                                 F20L002
109510         GO TO 7100-EXIT                                          F20L002
109520     END-IF.                                                      F20L002
109530* TIER (C) - EVEN LAYOUT, ONLY WHEN THE FLAGS ACTUALLY DIFFER.    F20L002
109540     IF COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX) NOT =         F20L002
109550         COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX + 1)          F20L002
109560         COMPUTE WK-EXTRA-DIFF =                                  F20L002
109570             COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX)          F20L002
109580             - COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX + 1)    F20L002
109590         IF (COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX) = 'Y'    F20L002
109600             AND WK-EXTRA-DIFF <= 1)                              F20L002
109610             OR (COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX + 1)  F20L002
109620             = 'Y' AND WK-EXTRA-DIFF < -1)                        F20L002
109630             GO TO 7100-EXIT                                      F20L002
109640         ELSE                                                     F20L002
109650             SET RULE3-FAILED TO TRUE                             F20L002
109660             GO TO 7100-EXIT                                      F20L002
109670         END-IF                                                   F20L002
109680     END-IF.                                                      F20L002
109690* TIER (D) - EVEN-LAYOUT WAS THE SAME FOR BOTH, SO FALL BACK TO   F20L002
109700* FEWER EXTRA POSTS.                                              F20L002
109710     IF COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX) <             F20L002
109720         COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX + 1)          F20L002
109730         GO TO 7100-EXIT                                          F20L002
109740     END-IF.                                                      F20L002
109750     IF COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX) >             F20L002
109760         COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX + 1)          F20L002
109770         SET RULE3-FAILED TO TRUE                                 F20L002
109780         GO TO 7100-EXIT                                          F20L002
109790     END-IF.                                                      F20L002
109800* TIER (E) - FINAL TIEBREAK, LOWER PANEL-LENGTH DISPERSION WINS.  F20L002
113600     SET COMBINED-NEW-IDX TO COMBINED-OLD-IDX.                    F20L002
113700     PERFORM 7200-COMPUTE-DISPERSION THRU 7200-EXIT.              F20L002
113800     MOVE WK-REMAINDER TO WK-FIXED-LOC.                           F20L002
113900     SET COMBINED-NEW-IDX TO COMBINED-OLD-IDX + 1.                F20L002
114000     PERFORM 7200-COMPUTE-DISPERSION THRU 7200-EXIT.              F20L002
114100     IF WK-FIXED-LOC > WK-REMAINDER                               F20L002
114200         SET RULE3-FAILED TO TRUE                                 F20L002
114300     END-IF.                                                      F20L002
114400 7100-EXIT.                                                       F20L002
114500     EXIT.                                                        F20L002
114600******************************************************************
114700* 7150-SWAP-TWO-COMBINED - EXCHANGE COMBINED-OLD(J) AND (J+1).   *
114800* WHOLE-ENTRY SWAP VIA THE SPARE COMBINED-NEW(1) SLOT AS SCRATCH.*
114900******************************************************************
115000 7150-SWAP-TWO-COMBINED.                                          F20L002
115100     SET COMBINED-NEW-IDX TO 1.                                   F20L002
115200     SET COMBINED-OLD-IDX TO J.                                   F20L002
115300     MOVE COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX)              F20L002
115400         TO COMBINED-NEW-POST-COUNT (1).                          F20L002
115500     PERFORM 7160-COPY-ONE-TO-SCRATCH THRU 7160-EXIT              F20L002
115510         VARYING K FROM 1 BY 1                                   F20L002
115520         UNTIL K > COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX).    F20L002
116000     MOVE COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX)             F20L002
116100         TO COMBINED-NEW-EVEN-LAYOUT (1).                         F20L002
116200     MOVE COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX)             F20L002
116300         TO COMBINED-NEW-EXTRA-POSTS (1).                         F20L002
116400     MOVE COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX)              F20L002
116500         TO COMBINED-NEW-PLACED-TRY (1).                          F20L002
116600     MOVE COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX)             F20L002
116700         TO COMBINED-NEW-PLACED-MUST (1).                         F20L002
116800     SET COMBINED-OLD-IDX TO J + 1.                               F20L002
116900     SET COMBINED-NEW-IDX TO J.                                   F20L002
117000     PERFORM 6180-COPY-NEW-TO-OLD THRU 6180-EXIT.                 F20L002
117100     SET COMBINED-OLD-IDX TO J + 1.                               F20L002
117200     MOVE COMBINED-NEW-POST-COUNT (1) TO                          F20L002
117300         COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX).              F20L002
117400     PERFORM 7170-COPY-ONE-FROM-SCRATCH THRU 7170-EXIT            F20L002
117410         VARYING K FROM 1 BY 1                                   F20L002
117420         UNTIL K > COMBINED-NEW-POST-COUNT (1).                    F20L002
117900     MOVE COMBINED-NEW-EVEN-LAYOUT (1)                            F20L002
118000         TO COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX).          F20L002
118100     MOVE COMBINED-NEW-EXTRA-POSTS (1)                            F20L002
118200         TO COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX).          F20L002
118300     MOVE COMBINED-NEW-PLACED-TRY (1)                             F20L002
118400         TO COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX).           F20L002
118500     MOVE COMBINED-NEW-PLACED-MUST (1)                            F20L002
118600         TO COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX).          F20L002
118700 7150-EXIT.                                                       F20L002
118800     EXIT.                                                        F20L002
118810 7160-COPY-ONE-TO-SCRATCH.                                        F20L002
118820     MOVE COMBINED-OLD-POST-LOC (COMBINED-OLD-IDX, K)             F20L002
118830         TO COMBINED-NEW-POST-LOC (1, K).                        F20L002
118840 7160-EXIT.                                                        F20L002
118850     EXIT.                                                        F20L002
118860 7170-COPY-ONE-FROM-SCRATCH.                                      F20L002
118870     MOVE COMBINED-NEW-POST-LOC (1, K)                            F20L002
118880         TO COMBINED-OLD-POST-LOC (COMBINED-OLD-IDX, K).          F20L002
118890 7170-EXIT.                                                        F20L002
118895     EXIT.                                                        F20L002
118900******************************************************************
119000* 7200-COMPUTE-DISPERSION (RULE 8 TIE-BREAK) - POPULATION        *
119100* STANDARD DEVIATION OF THE CENTRE-TO-CENTRE GAPS OF THE OPTION  *
119200* IN COMBINED-NEW(COMBINED-NEW-IDX).  RETURNS THE RESULT IN      *
119300* WK-REMAINDER (SHARED SCRATCH, SEE 7100).  NO SQRT VERB IN THIS *
119400* DIALECT -- NEWTON'S METHOD, TEN ITERATIONS, SAME AS THE OLD    *
119500* VARIANCE ROUTINE IN THE ACTUARIAL LIBRARY.                     *
119600******************************************************************
119700 7200-COMPUTE-DISPERSION.                                        F20L002
119800     MOVE ZERO TO WK-REMAINDER.                                  F20L002
119900     IF COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX) < 2            F20L002
120000         GO TO 7200-EXIT                                          F20L002
120100     END-IF.                                                      F20L002
120200     MOVE ZERO TO WK-SQ-SUM.                                      F20L002
120300     MOVE ZERO TO WK-SQ-MEAN.                                     F20L002
120400     COMPUTE WK-SQ-MEAN ROUNDED =                                 F20L002
120500         (COMBINED-NEW-POST-LOC                                   F20L002
120600             (COMBINED-NEW-IDX,                                   F20L002
120700             COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX))          F20L002
120800         - COMBINED-NEW-POST-LOC (COMBINED-NEW-IDX, 1))           F20L002
120900         / (COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX) - 1).     F20L002
121000     PERFORM 7210-ONE-GAP-SQ-DIFF THRU 7210-EXIT                 F20L002
121010         VARYING K FROM 1 BY 1                                   F20L002
121020         UNTIL K > COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX) - 1.F20L002
121900     COMPUTE WK-SQ-VARIANCE ROUNDED =                             F20L002
122000         WK-SQ-SUM / (COMBINED-NEW-POST-COUNT (COMBINED-NEW-IDX)F20L002
122100             - 1).                                                F20L002
122200     IF WK-SQ-VARIANCE = ZERO                                     F20L002
122300         GO TO 7200-EXIT                                          F20L002
122400     END-IF.                                                      F20L002
122500     MOVE WK-SQ-VARIANCE TO WK-SQ-ROOT.                           F20L002
122600     PERFORM 7250-SQRT-NEWTON-STEP 10 TIMES.                      F20L002
122700     MOVE WK-SQ-ROOT TO WK-REMAINDER.                             F20L002
122800 7200-EXIT.                                                       F20L002
122900     EXIT.                                                        F20L002
122910 7210-ONE-GAP-SQ-DIFF.                                            F20L002
122920     COMPUTE WK-SQ-GAP ROUNDED =                                 F20L002
122930         COMBINED-NEW-POST-LOC (COMBINED-NEW-IDX, K + 1)          F20L002
122940         - COMBINED-NEW-POST-LOC (COMBINED-NEW-IDX, K).           F20L002
122950     COMPUTE WK-SQ-DIFF ROUNDED = WK-SQ-GAP - WK-SQ-MEAN.         F20L002
122960     COMPUTE WK-SQ-SUM ROUNDED =                                  F20L002
122970         WK-SQ-SUM + (WK-SQ-DIFF * WK-SQ-DIFF).                   F20L002
122980 7210-EXIT.                                                        F20L002
122990     EXIT.                                                        F20L002
123000******************************************************************
123100* 7250-SQRT-NEWTON-STEP - ONE ITERATION OF X' = (X + N/X) / 2.   *
123200******************************************************************
123300 7250-SQRT-NEWTON-STEP.                                           F20L002
123400     IF WK-SQ-ROOT = ZERO                                         F20L002
123500         MOVE 1 TO WK-SQ-ROOT                                     F20L002
123600     END-IF.                                                      F20L002
123700     COMPUTE WK-SQ-ROOT ROUNDED =                                 F20L002
123800         (WK-SQ-ROOT + (WK-SQ-VARIANCE / WK-SQ-ROOT)) / 2.        F20L002
123900 7250-EXIT.                                                       F20L002
124000     EXIT.                                                        F20L002
124100******************************************************************
124200* 7060-BUILD-ONE-OPTION - CONVERT ONE RANKED COMBINED ENTRY INTO *
124300* A LO-OPTION-ENTRY, ADDING RUN-ID AND RANK.                     *
124400******************************************************************
124500 7060-BUILD-ONE-OPTION.                                           F20L002
124600     ADD 1 TO LO-COUNT OF LO-RESULT.                              F20L002
124700     SET LO-ENTRY-IDX TO LO-COUNT OF LO-RESULT.                   F20L002
124800     MOVE LR-RUN-ID OF LAYOUT-REQUEST                             F20L002
124900         TO LO-E-RUN-ID OF LO-RESULT (LO-ENTRY-IDX).               F20L002
125000     MOVE LO-COUNT OF LO-RESULT                                   F20L002
125100         TO LO-E-OPTION-RANK OF LO-RESULT (LO-ENTRY-IDX).          F20L002
125150* TPR-F20-0032 - POST-COUNT CARRIES THE SEGMENT-CROSS POSTS       F20L002
125160* PLUS THE RUN'S OWN START (0) AND END (RUN-HOR-LENGTH) POSTS.    F20L002
125200     COMPUTE LO-E-POST-COUNT OF LO-RESULT (LO-ENTRY-IDX) =        F20L002
125250         COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX) + 2.          F20L002
125400     MOVE COMBINED-OLD-EVEN-LAYOUT (COMBINED-OLD-IDX)             F20L002
125500         TO LO-E-EVEN-LAYOUT OF LO-RESULT (LO-ENTRY-IDX).          F20L002
125600     MOVE COMBINED-OLD-EXTRA-POSTS (COMBINED-OLD-IDX)             F20L002
125700         TO LO-E-ADDITIONAL-POSTS OF LO-RESULT (LO-ENTRY-IDX).     F20L002
125800     MOVE COMBINED-OLD-PLACED-TRY (COMBINED-OLD-IDX)              F20L002
125900         TO LO-E-POSTS-ON-TRY OF LO-RESULT (LO-ENTRY-IDX).         F20L002
126000     MOVE COMBINED-OLD-PLACED-MUST (COMBINED-OLD-IDX)             F20L002
126100         TO LO-E-POSTS-ON-MUST OF LO-RESULT (LO-ENTRY-IDX).        F20L002
126120     MOVE ZERO TO LO-E-POST-LOCATION OF LO-RESULT                 F20L002
126130         (LO-ENTRY-IDX, 1).                                       F20L002
126150     PERFORM 7070-COPY-ONE-OPTION-POST THRU 7070-EXIT              F20L002
126160         VARYING K FROM 1 BY 1                                    F20L002
126170         UNTIL K > COMBINED-OLD-POST-COUNT (COMBINED-OLD-IDX).    F20L002
126180     MOVE LR-RUN-HOR-LENGTH OF LAYOUT-REQUEST                     F20L002
126190         TO LO-E-POST-LOCATION OF LO-RESULT                       F20L002
126195             (LO-ENTRY-IDX,                                       F20L002
126198             LO-E-POST-COUNT OF LO-RESULT (LO-ENTRY-IDX)).         F20L002
126800 7060-EXIT.                                                       F20L002
126900     EXIT.                                                        F20L002
126910 7070-COPY-ONE-OPTION-POST.                                       F20L002
126920     MOVE COMBINED-OLD-POST-LOC (COMBINED-OLD-IDX, K)             F20L002
126930         TO LO-E-POST-LOCATION OF LO-RESULT                       F20L002
126940             (LO-ENTRY-IDX, K + 1).                                F20L002
126950 7070-EXIT.                                                       F20L002
126960     EXIT.                                                        F20L002
