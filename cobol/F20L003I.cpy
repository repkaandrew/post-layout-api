000100* **++ AREA INPUT PER SHIFT-POST ENUMERATION (RULE 5D)         F20L003I
000200* ONE ENTRY PER MUST-AVOID OBSTRUCTION THAT A POST IN THE      F20L003I
000300* ORIGINAL LAYOUT SITS ON; F20L003 RECURSES OVER THIS LIST,    F20L003I
000400* PICKING LEFT-OF OR RIGHT-OF THE OBSTRUCTION FOR EACH ONE IN  F20L003I
000500* TURN (2**K COMBINATIONS FOR K AFFECTED OBSTRUCTIONS).        F20L003I
000600* SAME :X: REPLACING TRICK USED ELSEWHERE IN THE SHOP FOR A    F20L003I
000650* RECURSIVE CALL'S IN/OUT PAIR, SO BOTH THIS ACTIVATION'S      F20L003I
000700* LINKAGE VIEW (C) AND THE NEXT                                F20L003I
000800* ACTIVATION'S PARAMETER-BUILD VIEW (N) SHARE ONE LAYOUT.      F20L003I
000900* 03/20/97  R.ORSOLA    TPR-F20-0008  INITIAL CUT.             F20L003I
001000  01  SHIFT-:X:-IN.                                            F20L003I
001100      03  SHIFT-:X:-PARAMS.                                    F20L003I
001200          05  SHIFT-:X:-POST-SIZE     PIC S9(5)V9(2) COMP-3.   F20L003I
001300          05  SHIFT-:X:-PANEL-MAX     PIC S9(5)V9(2) COMP-3.   F20L003I
001400          05  SHIFT-:X:-SEG-LENGTH    PIC S9(5)V9(2) COMP-3.   F20L003I
001500          05  SHIFT-:X:-PLACED-TRY-CARRY PIC S9(3) COMP-3.     F20L003I
001600          05  FILLER                  PIC X(8).                F20L003I
001700      03  SHIFT-:X:-BASE-LAYOUT.                                F20L003I
001800          05  SHIFT-:X:-BASE-POST-COUNT PIC S9(3) COMP-3.       F20L003I
001900          05  SHIFT-:X:-BASE-POST-LOC OCCURS 50 TIMES           F20L003I
002000              INDEXED BY SHIFT-:X:-BASE-POST-IDX                F20L003I
002100              PIC S9(5)V9(2) COMP-3.                            F20L003I
002200      03  SHIFT-:X:-AFFECTED-COUNT   PIC S9(3) COMP-3.          F20L003I
002300      03  SHIFT-:X:-CURRENT-IDX      PIC S9(3) COMP-3.          F20L003I
002400      03  SHIFT-:X:-AFFECTED OCCURS 8 TIMES                     F20L003I
002500          INDEXED BY SHIFT-:X:-AFFECTED-IDX.                    F20L003I
002600          05  SHIFT-:X:-AFF-POST-IDX  PIC S9(3) COMP-3.         F20L003I
002700          05  SHIFT-:X:-AFF-OFFSET    PIC S9(5)V9(2) COMP-3.    F20L003I
002800          05  SHIFT-:X:-AFF-OBSTR-LOC PIC S9(5)V9(2) COMP-3.    F20L003I
