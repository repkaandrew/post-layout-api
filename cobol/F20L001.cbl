000100******************************************************************
000200* **++ F20L001 -- FENCE LAYOUT BATCH DRIVER                      *
000300* READS LAYOUT-REQUEST-FILE ONE RUN AT A TIME, CALLS F20L002 TO  *
000400* SOLVE IT, AND WRITES EACH RETURNED LAYOUT-OPTION (UP TO 10,    *
000500* RANK 1 = BEST) TO LAYOUT-OPTION-FILE.  SAME OPEN/READ-LOOP/    *
000600* CLOSE SKELETON USED BY THE SHOP'S OTHER BATCH DRIVERS, MINUS   *
000700* ANY PASS/FAIL BOOKKEEPING -- THIS ONE DRIVES PRODUCTION RUNS,  *
000800* NOT TEST CASES.                                                *
000900******************************************************************
000950 IDENTIFICATION DIVISION.                                       F20L001
001000 PROGRAM-ID.    F20L001.                                        F20L001
001100 AUTHOR.        R. ORSOLA.                                      F20L001
001200 INSTALLATION.  FENCE DIVISION DATA PROCESSING.                 F20L001
001300 DATE-WRITTEN.  01/20/1997.                                     F20L001
001400 DATE-COMPILED.                                                 F20L001
001500 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.       F20L001
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* ---------------------------------------------------------------*
001900* 01/20/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT - DRIVES       *
002000*           F20L002 OVER LAYOUT-REQUEST-FILE.                    *
002100* 07/02/97  R.ORSOLA    TPR-F20-0011  DISPLAY A WARNING WHEN     *
002200*           A RUN COMES BACK WITH A NON-ZERO CR-RESULT.          *
002300* 02/09/99  R.ORSOLA    TPR-F20-0027  Y2K REVIEW - NO DATE       *
002400*           FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.          *
002500******************************************************************
002600 ENVIRONMENT DIVISION.                                          F20L001
002700 CONFIGURATION SECTION.                                         F20L001
002800 SOURCE-COMPUTER.   IBM-370.                                    F20L001
002900 OBJECT-COMPUTER.   IBM-370.                                    F20L001
003000 SPECIAL-NAMES.                                                 F20L001
003100     CLASS FENCE-DIGITS    IS '0' THRU '9'                      F20L001
003200     UPSI-0 IS F20-TRACE-SWITCH                                 F20L001
003300         ON STATUS IS F20-TRACE-ON                              F20L001
003400         OFF STATUS IS F20-TRACE-OFF.                           F20L001
003500 INPUT-OUTPUT SECTION.                                          F20L001
003600 FILE-CONTROL.                                                  F20L001
003700     SELECT LAYOUT-REQUEST-FILE    ASSIGN TO LAYREQ             F20L001
003800                                    FILE STATUS LRF-FS.         F20L001
003900     SELECT LAYOUT-OPTION-FILE     ASSIGN TO LAYOPT             F20L001
004000                                    FILE STATUS LOF-FS.         F20L001
004100 DATA DIVISION.                                                 F20L001
004200 FILE SECTION.                                                  F20L001
004300******************************************************************
004400* LAYOUT-REQUEST-FILE - ONE FENCE RUN PER RECORD, SAME SHAPE     *
004500* AS F20MREQ (SEE F20L002 LINKAGE).                              *
004600******************************************************************
004700 FD  LAYOUT-REQUEST-FILE           RECORDING F.                 F20L001
004800 COPY F20MREQ.                                                  F20L001
004900******************************************************************
005000* LAYOUT-OPTION-FILE - ONE RANKED CANDIDATE PER RECORD,          *
005100* WRITTEN CONSECUTIVELY FOR A RUN IN RANK ORDER (SEE F20MOPT).   *
005200******************************************************************
005300 FD  LAYOUT-OPTION-FILE            RECORDING F.                 F20L001
005400 COPY F20MOPT.                                                  F20L001
005500 WORKING-STORAGE SECTION.                                       F20L001
005600******************************************************************
005700* LITERALS AND COUNTERS                                          *
005800******************************************************************
005900 01  WK-LITERALS.                                               F20L001
006000     03  WK-PROGRAM-NAME         PIC X(8) VALUE 'F20L001'.      F20L001
006100     03  WK-CALC-PGM-NAME        PIC X(8) VALUE 'F20L002'.      F20L001
006200     03  FILLER                  PIC X(8).                      F20L001
006300 01  WK-COUNTERS.                                               F20L001
006400     03  WK-RUN-COUNTER          PIC S9(7) COMP VALUE ZERO.     F20L001
006500     03  WK-OPTION-COUNTER       PIC S9(3) COMP VALUE ZERO.     F20L001
006600     03  WK-POST-IDX             PIC S9(3) COMP VALUE ZERO.     F20L001
006700     03  FILLER                  PIC X(10).                     F20L001
006800******************************************************************
006900* BATCH-IN-PROGRESS SWITCH                                       *
007000******************************************************************
007100 01  WK-BATCH-SWITCH-AREA.                                      F20L001
007200     03  WK-BATCH-SWITCH         PIC X(1) VALUE 'Y'.            F20L001
007300         88  WK-MORE-REQUESTS        VALUE 'Y'.                 F20L001
007400         88  WK-NO-MORE-REQUESTS     VALUE 'N'.                 F20L001
007500     03  FILLER REDEFINES WK-BATCH-SWITCH.                      F20L001
007600         05  WK-BATCH-SWITCH-DISPLAY PIC X(1).                  F20L001
007700     03  FILLER                  PIC X(8).                      F20L001
007800******************************************************************
007900* FILE STATUS AREAS                                              *
008000******************************************************************
008100 01  LRF-FILE-STATUS-AREA.                                      F20L001
008200     03  LRF-FS                  PIC X(2).                      F20L001
008300         88  LRF-OK                  VALUE '00'.                F20L001
008400         88  LRF-EOF                 VALUE '10'.                F20L001
008500     03  FILLER REDEFINES LRF-FS.                               F20L001
008600         05  LRF-FS-DISPLAY      PIC X(2).                      F20L001
008700     03  FILLER                  PIC X(6).                      F20L001
008800 01  LOF-FILE-STATUS-AREA.                                      F20L001
008900     03  LOF-FS                  PIC X(2).                      F20L001
009000         88  LOF-OK                  VALUE '00'.                F20L001
009100     03  FILLER REDEFINES LOF-FS.                               F20L001
009200         05  LOF-FS-DISPLAY      PIC X(2).                      F20L001
009300     03  FILLER                  PIC X(6).                      F20L001
009400******************************************************************
009500* CALL RESULT AND OPTION-LIST WORKING AREAS - SHAPED LIKE        *
009600* THE LINKAGE F20L002 USES FOR ITS OWN LO-PASSED/CR-PASSED.      *
009700******************************************************************
009800 COPY F20L002O.                                                 F20L001
009900 COPY F20MCR.                                                   F20L001
010000 PROCEDURE DIVISION.                                            F20L001

010100 1000-MAIN-LINE.                                                F20L001
010200     DISPLAY ' ************** F20L001 START **************'.    F20L001

010300     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.                    F20L001
010400     PERFORM 2100-READ-REQUEST-FILE THRU 2100-EXIT.             F20L001

010500     PERFORM 2200-PROCESS-ONE-REQUEST THRU 2200-EXIT            F20L001
010600         UNTIL WK-NO-MORE-REQUESTS.                             F20L001

010700     PERFORM 2900-CLOSE-FILES THRU 2900-EXIT.                   F20L001

010800     DISPLAY ' RUNS PROCESSED: ' WK-RUN-COUNTER.                F20L001
010900     DISPLAY ' *************** F20L001 END ***************'.    F20L001

011000     GOBACK.                                                    F20L001

011100 2000-OPEN-FILES.                                               F20L001
011200     OPEN INPUT  LAYOUT-REQUEST-FILE.                           F20L001

011300     IF NOT LRF-OK                                              F20L001
011400        DISPLAY 'LAYOUT-REQUEST-FILE OPEN ERROR - FS: ' LRF-FS  F20L001
011500        PERFORM 9000-RAISE-ERROR THRU 9000-EXIT                 F20L001
011600     END-IF.                                                    F20L001

011700     OPEN OUTPUT LAYOUT-OPTION-FILE.                            F20L001

011800     IF NOT LOF-OK                                              F20L001
011900        DISPLAY 'LAYOUT-OPTION-FILE OPEN ERROR - FS: ' LOF-FS   F20L001
012000        PERFORM 9000-RAISE-ERROR THRU 9000-EXIT                 F20L001
012100     END-IF.                                                    F20L001
012200 2000-EXIT.                                                     F20L001
012300     EXIT.                                                      F20L001

012400 2100-READ-REQUEST-FILE.                                        F20L001
012500     READ LAYOUT-REQUEST-FILE.                                  F20L001

012600     IF LRF-EOF                                                 F20L001
012700        SET WK-NO-MORE-REQUESTS TO TRUE                         F20L001
012800     ELSE                                                       F20L001
012900        IF NOT LRF-OK                                           F20L001
013000           DISPLAY 'LAYOUT-REQUEST-FILE READ ERROR - FS: ' LRF-FS F20L001
013100           PERFORM 9000-RAISE-ERROR THRU 9000-EXIT              F20L001
013200        END-IF                                                  F20L001
013300     END-IF.                                                    F20L001
013400 2100-EXIT.                                                     F20L001
013500     EXIT.                                                      F20L001

013600 2200-PROCESS-ONE-REQUEST.                                      F20L001
013700     ADD 1 TO WK-RUN-COUNTER.                                   F20L001

013800     CALL WK-CALC-PGM-NAME USING LAYOUT-REQUEST LO-RESULT CR    F20L001
013900          ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR THRU 9100-EXIT F20L001
014000      NOT ON EXCEPTION PERFORM 2300-CHECK-CALL-RESULT THRU 2300-EXIT F20L001
014100     END-CALL.                                                  F20L001

014200     PERFORM 2400-WRITE-OPTIONS-FOR-REQUEST THRU 2400-EXIT.     F20L001

014300     PERFORM 2100-READ-REQUEST-FILE THRU 2100-EXIT.             F20L001
014400 2200-EXIT.                                                     F20L001
014500     EXIT.                                                      F20L001

014600 2300-CHECK-CALL-RESULT.                                        F20L001
014700     IF CR-RESULT OF CR NOT EQUAL ZERO                          F20L001
014800        DISPLAY 'F20L002 RETURNED CR-RESULT: ' CR-RESULT OF CR  F20L001
014900                ' FOR RUN ' LR-RUN-ID OF LAYOUT-REQUEST         F20L001
015000        DISPLAY 'AT POSITION: ' CR-POSITION OF CR               F20L001
015100        DISPLAY 'DESCRIPTION: ' CR-DESCRIPTION OF CR            F20L001
015200        PERFORM 9000-RAISE-ERROR THRU 9000-EXIT                 F20L001
015300     END-IF.                                                    F20L001
015400 2300-EXIT.                                                     F20L001
015500     EXIT.                                                      F20L001

015600 2400-WRITE-OPTIONS-FOR-REQUEST.                                F20L001
015700     MOVE ZERO TO WK-OPTION-COUNTER.                            F20L001

015800     PERFORM 2410-WRITE-ONE-OPTION THRU 2410-EXIT               F20L001
015900         VARYING LO-ENTRY-IDX OF LO-RESULT FROM 1 BY 1          F20L001
016000         UNTIL LO-ENTRY-IDX OF LO-RESULT > LO-COUNT OF LO-RESULT. F20L001
016100 2400-EXIT.                                                     F20L001
016200     EXIT.                                                      F20L001

016300 2410-WRITE-ONE-OPTION.                                         F20L001
016400     MOVE LO-E-RUN-ID OF LO-RESULT (LO-ENTRY-IDX OF LO-RESULT)  F20L001
016500       TO LO-RUN-ID OF LAYOUT-OPTION.                           F20L001
016600     MOVE LO-E-OPTION-RANK OF LO-RESULT                         F20L001
016700              (LO-ENTRY-IDX OF LO-RESULT)                       F20L001
016800       TO LO-OPTION-RANK OF LAYOUT-OPTION.                      F20L001
016900     MOVE LO-E-POST-COUNT OF LO-RESULT                          F20L001
017000              (LO-ENTRY-IDX OF LO-RESULT)                       F20L001
017100       TO LO-POST-COUNT OF LAYOUT-OPTION.                       F20L001
017200     MOVE LO-E-EVEN-LAYOUT OF LO-RESULT                         F20L001
017300              (LO-ENTRY-IDX OF LO-RESULT)                       F20L001
017400       TO LO-EVEN-LAYOUT OF LAYOUT-OPTION.                      F20L001
017500     MOVE LO-E-ADDITIONAL-POSTS OF LO-RESULT                    F20L001
017600              (LO-ENTRY-IDX OF LO-RESULT)                       F20L001
017700       TO LO-ADDITIONAL-POSTS OF LAYOUT-OPTION.                 F20L001
017800     MOVE LO-E-POSTS-ON-TRY OF LO-RESULT                        F20L001
017900              (LO-ENTRY-IDX OF LO-RESULT)                       F20L001
018000       TO LO-POSTS-ON-TRY-AVOID OF LAYOUT-OPTION.               F20L001
018100     MOVE LO-E-POSTS-ON-MUST OF LO-RESULT                       F20L001
018200              (LO-ENTRY-IDX OF LO-RESULT)                       F20L001
018300       TO LO-POSTS-ON-MUST-AVOID OF LAYOUT-OPTION.              F20L001

018400     PERFORM 2420-COPY-ONE-POST-LOCATION THRU 2420-EXIT         F20L001
018500         VARYING WK-POST-IDX FROM 1 BY 1                        F20L001
018600         UNTIL WK-POST-IDX > LO-POST-COUNT OF LAYOUT-OPTION.    F20L001

018700     WRITE LAYOUT-OPTION.                                       F20L001

018800     IF NOT LOF-OK                                              F20L001
018900        DISPLAY 'LAYOUT-OPTION-FILE WRITE ERROR - FS: ' LOF-FS  F20L001
019000        PERFORM 9000-RAISE-ERROR THRU 9000-EXIT                 F20L001
019100     END-IF.                                                    F20L001

019200     ADD 1 TO WK-OPTION-COUNTER.                                F20L001
019300 2410-EXIT.                                                     F20L001
019400     EXIT.                                                      F20L001

019500 2420-COPY-ONE-POST-LOCATION.                                   F20L001
019600     MOVE LO-E-POST-LOCATION OF LO-RESULT                       F20L001
019700         (LO-ENTRY-IDX OF LO-RESULT, WK-POST-IDX)               F20L001
019800       TO LO-POST-LOCATION OF LAYOUT-OPTION (WK-POST-IDX).      F20L001
019900 2420-EXIT.                                                     F20L001
020000     EXIT.                                                      F20L001

020100 2900-CLOSE-FILES.                                              F20L001
020200     CLOSE LAYOUT-REQUEST-FILE.                                 F20L001

020300     IF NOT LRF-OK                                              F20L001
020400        DISPLAY 'LAYOUT-REQUEST-FILE CLOSE ERROR - FS: ' LRF-FS F20L001
020500        PERFORM 9000-RAISE-ERROR THRU 9000-EXIT                 F20L001
020600     END-IF.                                                    F20L001

020700     CLOSE LAYOUT-OPTION-FILE.                                  F20L001

020800     IF NOT LOF-OK                                              F20L001
020900        DISPLAY 'LAYOUT-OPTION-FILE CLOSE ERROR - FS: ' LOF-FS  F20L001
021000        PERFORM 9000-RAISE-ERROR THRU 9000-EXIT                 F20L001
021100     END-IF.                                                    F20L001
021200 2900-EXIT.                                                     F20L001
021300     EXIT.                                                      F20L001

021400* --- RUNTIME ERRORS ---                                          F20L001
021500 9000-RAISE-ERROR.                                              F20L001
021600     MOVE 16 TO RETURN-CODE.                                    F20L001
021700     GOBACK.                                                    F20L001
021800 9000-EXIT.                                                     F20L001
021900     EXIT.                                                      F20L001

022000 9100-RAISE-CALL-ERROR.                                         F20L001
022100     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-CALC-PGM-NAME.   F20L001
022200     PERFORM 9000-RAISE-ERROR THRU 9000-EXIT.                   F20L001
022300 9100-EXIT.                                                     F20L001
022400     EXIT.                                                      F20L001
