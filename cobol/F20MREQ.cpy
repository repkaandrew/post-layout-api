000100* **++ LAYOUT-REQUEST - ONE FENCE RUN TO LAY OUT               F20MREQ
000200* MODELLED ON THE FIXED-HEADER-PLUS-TABLE MESSAGE AREA SHAPE   F20MREQ
000300* USED ELSEWHERE IN THE SHOP; RE-CUT AS THE REQUEST RECORD FOR F20MREQ
000350* THE POST LAYOUT CALCULATOR.                                  F20MREQ
000400* 01/14/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT.             F20MREQ
000500* 06/02/98  R.ORSOLA    TPR-F20-0014  WIDENED OBSTR-COUNT TO   F20MREQ
000600*                       9(3) SO UP TO 50 OBSTRUCTIONS FIT.     F20MREQ
000700  01  LAYOUT-REQUEST.                                         F20MREQ
000800      03  LR-RUN-HEADER.                                      F20MREQ
000900          05  LR-RUN-ID               PIC X(10).              F20MREQ
001000          05  LR-POST-SIZE            PIC S9(5)V9(2) COMP-3.  F20MREQ
001100          05  LR-PANEL-MAX-LENGTH     PIC S9(5)V9(2) COMP-3.  F20MREQ
001200          05  LR-RUN-HOR-LENGTH       PIC S9(5)V9(2) COMP-3.  F20MREQ
001300          05  LR-OBSTR-COUNT          PIC S9(3) COMP-3.       F20MREQ
001400          05  FILLER                  PIC X(25).              F20MREQ
001500      03  LR-OBSTR-TABLE.                                      F20MREQ
001600          05  LR-OBSTR OCCURS 0 TO 50 TIMES                    F20MREQ
001700              DEPENDING ON LR-OBSTR-COUNT                      F20MREQ
001800              INDEXED BY LR-OBSTR-IDX.                         F20MREQ
001900              07  LR-OBSTR-SIZE       PIC S9(5)V9(2) COMP-3.   F20MREQ
002000              07  LR-OBSTR-LOCATION   PIC S9(5)V9(2) COMP-3.   F20MREQ
002100              07  LR-OBSTR-TYPE       PIC X(1).                F20MREQ
002200                  88  LR-OBSTR-MUST-AVOID   VALUE 'M'.         F20MREQ
002300                  88  LR-OBSTR-TRY-AVOID    VALUE 'T'.         F20MREQ
002400                  88  LR-OBSTR-PLACE-POST   VALUE 'P'.         F20MREQ
