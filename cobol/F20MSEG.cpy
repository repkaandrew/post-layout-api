000100* **++ SEGMENT-TABLE - PER-SEGMENT WORK AREA FOR F20L002        F20MSEG
000200* ONE ENTRY PER [RED-POST,GREEN-POST) SLICE OF THE RUN, CUT AT  F20MSEG
000300* EACH MANDATORY PLACE-POST OBSTRUCTION.  SAME OCCURS-DEPENDING F20MSEG
000400* PLUS -TOT COUNTER SHAPE USED ELSEWHERE IN THE SHOP, BUT      F20MSEG
000500* THE OBSTRUCTION AND SOLUTION SUB-TABLES BELOW ARE FIXED-SIZE  F20MSEG
000600* WITH THEIR OWN COUNTERS -- NESTING A SECOND DEPENDING ON      F20MSEG
000700* INSIDE THIS ONE IS NOT ALLOWED BY THE COMPILER.               F20MSEG
000800* 01/16/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT.              F20MSEG
000900* 03/11/97  R.ORSOLA    TPR-F20-0006  ADDED SEG-SOLUTION-COUNT  F20MSEG
001000*                       TRUNCATION SWITCH, SEE 4290-TRUNCATE.   F20MSEG
001100  01  SEGMENT-TABLE.                                            F20MSEG
001200      03  SEG-COUNT                   PIC S9(3) COMP-3.         F20MSEG
001300      03  SEGMENT OCCURS 0 TO 51 TIMES                          F20MSEG
001400          DEPENDING ON SEG-COUNT                                F20MSEG
001500          INDEXED BY SEG-IDX.                                   F20MSEG
001600          05  SEG-RED-POST-ABS        PIC S9(5)V9(2) COMP-3.    F20MSEG
001700          05  SEG-GREEN-POST-ABS      PIC S9(5)V9(2) COMP-3.    F20MSEG
001800          05  SEG-LENGTH              PIC S9(5)V9(2) COMP-3.    F20MSEG
001900          05  SEG-SWITCHES.                                     F20MSEG
002000              07  SEG-TRUNC-SWITCH    PIC X(1) VALUE 'N'.       F20MSEG
002100                  88  SEG-SOLS-TRUNCATED   VALUE 'Y'.           F20MSEG
002200              07  FILLER              PIC X(9).                 F20MSEG
002300          05  SEG-OBSTR-COUNT         PIC S9(3) COMP-3.         F20MSEG
002400          05  SEG-OBSTR OCCURS 50 TIMES                         F20MSEG
002500              INDEXED BY SEG-OBSTR-IDX.                         F20MSEG
002600              07  SEG-OBSTR-SIZE      PIC S9(5)V9(2) COMP-3.    F20MSEG
002700              07  SEG-OBSTR-LOCATION  PIC S9(5)V9(2) COMP-3.    F20MSEG
002800              07  SEG-OBSTR-TYPE      PIC X(1).                 F20MSEG
002900                  88  SEG-OBSTR-MUST-AVOID  VALUE 'M'.          F20MSEG
003000                  88  SEG-OBSTR-TRY-AVOID   VALUE 'T'.          F20MSEG
003100          05  SEG-SOLUTION-COUNT      PIC S9(3) COMP-3.         F20MSEG
003200          05  SEG-SOLUTION OCCURS 20 TIMES                      F20MSEG
003300              INDEXED BY SEG-SOLUTION-IDX.                      F20MSEG
003400              07  SEG-SOL-POST-COUNT  PIC S9(3) COMP-3.         F20MSEG
003500              07  SEG-SOL-POST-LOCATION OCCURS 50 TIMES          F20MSEG
003600                  INDEXED BY SEG-SOL-POST-IDX                   F20MSEG
003700                  PIC S9(5)V9(2) COMP-3.                        F20MSEG
003800              07  SEG-SOL-OPTIONS.                               F20MSEG
003900                  09  SEG-SOL-EVEN-LAYOUT PIC X(1).              F20MSEG
004000                      88  SEG-SOL-EVEN-YES  VALUE 'Y'.          F20MSEG
004100                      88  SEG-SOL-EVEN-NO   VALUE 'N'.          F20MSEG
004200                  09  SEG-SOL-EXTRA-POSTS PIC S9(3) COMP-3.     F20MSEG
004300                  09  SEG-SOL-PLACED-TRY  PIC S9(3) COMP-3.     F20MSEG
004400                  09  SEG-SOL-PLACED-MUST PIC S9(3) COMP-3.     F20MSEG
004500                  09  FILLER              PIC X(6).              F20MSEG
