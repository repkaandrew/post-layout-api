000100* **++ SHIFT-DIRECTION-AREA - WHICH WAY A POST WAS SHIFTED     F20MCSP
000200* CARRIES WHICH WAY A FIXED POST WAS MOVED RELATIVE TO THE     F20MCSP
000300* OBSTRUCTION IT WAS SHIFTED AROUND.  SAME ONE-BYTE-SWITCH-    F20MCSP
000400* PLUS-REDEFINES SHAPE USED ELSEWHERE IN THE SHOP FOR A        F20MCSP
000450* TWO-WAY ROUTE SELECTOR.                                       F20MCSP
000500* 02/03/97  R.ORSOLA    TPR-F20-0003  INITIAL CUT.             F20MCSP
000600  01  SHIFT-DIRECTION-AREA.                                    F20MCSP
000700      03  SHIFT-DIRECTION             PIC X(1) VALUE SPACE.    F20MCSP
000800          88  SHIFT-LEFT-OF-OBSTR         VALUE 'L'.           F20MCSP
000900          88  SHIFT-RIGHT-OF-OBSTR        VALUE 'R'.           F20MCSP
001000      03  FILLER REDEFINES SHIFT-DIRECTION.                    F20MCSP
001100          05  SHIFT-DIRECTION-DISPLAY PIC X(1).                F20MCSP
