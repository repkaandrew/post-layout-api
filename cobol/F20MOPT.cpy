000100* **++ LAYOUT-OPTION - ONE CANDIDATE RESULT FOR A FENCE RUN    F20MOPT
000200* UP TO 10 OF THESE ARE PRODUCED PER LAYOUT-REQUEST, WRITTEN   F20MOPT
000300* CONSECUTIVELY IN RANK ORDER (1 = BEST) TO LAYOUT-OPTION-FILE.F20MOPT
000400* 01/14/97  R.ORSOLA    TPR-F20-0001  INITIAL CUT.             F20MOPT
000500* 09/23/99  R.ORSOLA    TPR-F20-0029  Y2K - NO DATE FIELDS ON  F20MOPT
000600*                       THIS RECORD, NO CHANGE REQUIRED.       F20MOPT
000700  01  LAYOUT-OPTION.                                           F20MOPT
000800      03  LO-RUN-ID                   PIC X(10).              F20MOPT
000900      03  LO-OPTION-RANK              PIC S9(2) COMP-3.        F20MOPT
001000      03  LO-POST-COUNT               PIC S9(3) COMP-3.        F20MOPT
001100      03  LO-OPTION-SWITCHES.                                  F20MOPT
001200          05  LO-EVEN-LAYOUT          PIC X(1).                F20MOPT
001300              88  LO-EVEN-LAYOUT-YES      VALUE 'Y'.           F20MOPT
001400              88  LO-EVEN-LAYOUT-NO       VALUE 'N'.           F20MOPT
001500          05  FILLER                  PIC X(9).                F20MOPT
001600      03  LO-ADDITIONAL-POSTS         PIC S9(3) COMP-3.        F20MOPT
001700      03  LO-POSTS-ON-TRY-AVOID       PIC S9(3) COMP-3.        F20MOPT
001800      03  LO-POSTS-ON-MUST-AVOID      PIC S9(3) COMP-3.        F20MOPT
001900      03  LO-POST-LOCATION-TABLE.                               F20MOPT
002000          05  LO-POST-LOCATION OCCURS 0 TO 52 TIMES             F20MOPT
002100              DEPENDING ON LO-POST-COUNT                        F20MOPT
002200              INDEXED BY LO-POST-IDX                            F20MOPT
002300              PIC S9(5)V9(2) COMP-3.                            F20MOPT
