000100* **++ AREA OUTPUT PER SHIFT-POST ENUMERATION (RULE 5D)        F20L003O
000200* SURVIVING LAYOUTS ONLY -- EVERY PANEL FROM 0 TO SEG-LENGTH   F20L003O
000300* MUST BE <= PANEL-MAX-LENGTH + POST-SIZE (RULE 6) OR THE      F20L003O
000400* COMBINATION IS DROPPED BEFORE IT GETS HERE.                  F20L003O
000500* 03/20/97  R.ORSOLA    TPR-F20-0008  INITIAL CUT.             F20L003O
000600* 07/02/97  R.ORSOLA    TPR-F20-0011  CAPPED LIST AT 20 - SEE  F20L003O
000700*                       4290-TRUNCATE IN F20L002.              F20L003O
000800  01  SHIFT-:X:-OUT.                                           F20L003O
000900      03  SHIFT-:X:-SOL-COUNT        PIC S9(3) COMP-3.          F20L003O
001000      03  SHIFT-:X:-SOL OCCURS 0 TO 20 TIMES                    F20L003O
001100          DEPENDING ON SHIFT-:X:-SOL-COUNT                      F20L003O
001200          INDEXED BY SHIFT-:X:-SOL-IDX.                         F20L003O
001300          05  SHIFT-:X:-SOL-POST-COUNT PIC S9(3) COMP-3.        F20L003O
001400          05  SHIFT-:X:-SOL-POST-LOC OCCURS 50 TIMES             F20L003O
001500              INDEXED BY SHIFT-:X:-SOL-POST-IDX                 F20L003O
001600              PIC S9(5)V9(2) COMP-3.                            F20L003O
