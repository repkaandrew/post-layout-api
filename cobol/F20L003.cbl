000100 IDENTIFICATION DIVISION.
000200*c+
000300 PROGRAM-ID.     F20L003 RECURSIVE.
000400 AUTHOR.         R. ORSOLA.
000500 INSTALLATION.   FENCE DIVISION DATA PROCESSING.
000600 DATE-WRITTEN.   03/20/1997.
000700 DATE-COMPILED.
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000* PURPOSE: GIVEN A POST LAYOUT THAT CLIPS ONE OR MORE MUST-
001100*          AVOID OBSTRUCTIONS, TRY EVERY COMBINATION OF MOVING
001200*          THE CLIPPING POSTS TO JUST LEFT OF / JUST RIGHT OF
001300*          THEIR OBSTRUCTION (2**K COMBINATIONS FOR K AFFECTED
001400*          POSTS) AND KEEP THE COMBINATIONS WHOSE PANELS STILL
001500*          PASS THE PANEL-MAX-LENGTH + POST-SIZE GAP CHECK.
001600*          RECURSES ONE LEVEL PER AFFECTED POST, SAME SHAPE AS
001700*          THE OLD NESTED-TABLE WALK RECURSION USED ELSEWHERE IN THE SHOP.
001800* TPR #:   F20-0008
001900* ASSOCIATED FILES:  F20L003I (copy), F20L003O (copy)
002000* LOCAL & GLOBAL PARAMETERS: SHIFT-C-IN, SHIFT-C-OUT, MR
002100* EXECUTION THREADS: BATCH (CALLED FROM F20L002 ONLY)
002200* COMPILATION INSTRUCTIONS: NONE
002300* EXECUTION INSTRUCTIONS: NONE - SUBPROGRAM ONLY
002400* CLEANUP: NONE
002500*
002600* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
002700*----------------------------------------------------------F20-0008
002800* R.ORSOLA                | 03/20/97 |  Initial release.   F20-0008
002900* R.ORSOLA                | 07/02/97 |  Capped SHIFT-C-OUT F20-0011
003000*                         |          |  list at 20 entries;F20-0011
003100*                         |          |  see TRUNCATE-GUARD.F20-0011
003200* M.PELLIS                | 11/18/98 |  Fixed an off-by-oneF20-0022
003300*                         |          |  in the right-shift  F20-0022
003400*                         |          |  offset calculation. F20-0022
003500* R.ORSOLA                | 02/09/99 |  Y2K REVIEW - NO DATEF20-0027
003600*                         |          |  FIELDS IN THIS PGM. F20-0027
003700*                         |          |  NO CHANGE REQUIRED. F20-0027
003800*c-
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS SHIFT-UPSI-SWITCHES IS UPSI-0 UPSI-1.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100**
005200 FILE SECTION.
005300**
005400 WORKING-STORAGE SECTION.
005500
005600 01 WK-LITERALS.
005700   03 WK-MAX-AFFECTED            PIC S9(3) COMP-3 VALUE +8.
005800   03 WK-TWO-PLACES              PIC S9(5)V9(2) COMP-3
005900                                              VALUE +2.00.
005950   03 FILLER                     PIC X(6).
006000
006100 01 WK-PGM-NAME                  PIC X(8) VALUE 'F20L003'.
006200
006300 COPY F20L003I REPLACING ==:X:== BY ==N==.
006400
006500 COPY F20L003O REPLACING ==:X:== BY ==N==.
006600
006700** LOCAL-STORAGE SO EACH RECURSIVE ACTIVATION GETS ITS OWN COPY
006800 LOCAL-STORAGE SECTION.
006900 01 LS-UTILS.
007000   03 LS-BRANCH-POST-LOC         PIC S9(5)V9(2) COMP-3.
007050   03 LS-BRANCH-POST-EDIT        REDEFINES LS-BRANCH-POST-LOC
007060                                  PIC ZZZZ9.99.
007100   03 LS-CANDIDATE-LEFT          PIC S9(5)V9(2) COMP-3.
007200   03 LS-CANDIDATE-RIGHT         PIC S9(5)V9(2) COMP-3.
007300   03 LS-GAP-IDX                 PIC S9(3) COMP VALUE ZERO.
007400   03 LS-PREV-LOC                PIC S9(5)V9(2) COMP-3.
007500   03 LS-GAP                     PIC S9(5)V9(2) COMP-3.
007600   03 LS-MAX-C2C                 PIC S9(5)V9(2) COMP-3.
007700   03 LS-VALID-SWITCH            PIC X(1) VALUE 'Y'.
007800     88 LS-LAYOUT-VALID             VALUE 'Y'.
007900     88 LS-LAYOUT-INVALID           VALUE 'N'.
007950   03 FILLER REDEFINES LS-VALID-SWITCH.
007960     05 LS-VALID-SWITCH-DISPLAY   PIC X(1).
008000   03 LS-CHILD-IDX                PIC S9(3) COMP VALUE ZERO.
008100   03 LS-AFFECTED-IDX             PIC S9(3) COMP REDEFINES
008200                                   LS-CHILD-IDX.
008300   03 PREV-ERR-POS                PIC X(50) VALUE SPACE.
008350   03 FILLER                      PIC X(4).
008400
008500** LINKAGE SECTION.
008600 LINKAGE SECTION.
008700 COPY F20L003I REPLACING ==:X:== BY ==C==.
008800
008900 COPY F20L003O REPLACING ==:X:== BY ==C==.
009000
009100 COPY F20MCR.
009200
009300 PROCEDURE DIVISION USING SHIFT-C-IN SHIFT-C-OUT CR.
009400*
009500 BEGIN.
009600     MOVE ZERO                          TO SHIFT-C-SOL-COUNT.
009700
009800     IF SHIFT-C-CURRENT-IDX > SHIFT-C-AFFECTED-COUNT
009900        PERFORM CHECK-AND-APPEND-SOLUTION
010000     ELSE
010100        PERFORM TRY-LEFT-BRANCH
010200        PERFORM TRY-RIGHT-BRANCH
010300     END-IF.
010400
010500     GOBACK.
010600*
010700 CHECK-AND-APPEND-SOLUTION.
010800* rule 6 - every gap from 0 to SEG-LENGTH must be within
010900* PANEL-MAX-LENGTH + POST-SIZE or the combination is dropped.
011000     SET LS-LAYOUT-VALID             TO TRUE.
011100     COMPUTE LS-MAX-C2C ROUNDED = SHIFT-C-PANEL-MAX
011200                                + SHIFT-C-POST-SIZE.
011300     MOVE ZERO                       TO LS-PREV-LOC.
011400
011500     PERFORM CHECK-ONE-GAP THRU CHECK-ONE-GAP-EXIT
011510        VARYING LS-GAP-IDX FROM 1 BY 1
011520        UNTIL LS-GAP-IDX > SHIFT-C-BASE-POST-COUNT
011530        OR NOT LS-LAYOUT-VALID.
012000
012100     IF LS-LAYOUT-VALID
012200        COMPUTE LS-GAP ROUNDED = SHIFT-C-SEG-LENGTH - LS-PREV-LOC
012300        IF LS-GAP > LS-MAX-C2C
012400           SET LS-LAYOUT-INVALID     TO TRUE
012500        END-IF
012600     END-IF.
012700
012800     IF LS-LAYOUT-VALID
012900        PERFORM APPEND-SOLUTION
013000     END-IF.
013100*
013200 CHECK-ONE-GAP.
013300     COMPUTE LS-GAP ROUNDED =
013400          SHIFT-C-BASE-POST-LOC (LS-GAP-IDX) - LS-PREV-LOC.
013500     IF LS-GAP > LS-MAX-C2C
013600        SET LS-LAYOUT-INVALID        TO TRUE
013700     ELSE
013800        MOVE SHIFT-C-BASE-POST-LOC (LS-GAP-IDX) TO LS-PREV-LOC
013900     END-IF.
013950 CHECK-ONE-GAP-EXIT.
013960     EXIT.
014000*
014100 APPEND-SOLUTION.
014200     IF SHIFT-C-SOL-COUNT >= 20
014300        PERFORM TRUNCATE-GUARD
014400     ELSE
014500        ADD 1                        TO SHIFT-C-SOL-COUNT
014600        MOVE SHIFT-C-BASE-POST-COUNT TO
014700             SHIFT-C-SOL-POST-COUNT (SHIFT-C-SOL-COUNT)
014800        PERFORM COPY-ONE-BASE-TO-SOL THRU COPY-ONE-BASE-TO-SOL-EXIT
014810           VARYING LS-GAP-IDX FROM 1 BY 1
014820           UNTIL LS-GAP-IDX > SHIFT-C-BASE-POST-COUNT
015400     END-IF.
015500*
015600 TRUNCATE-GUARD.
015700     DISPLAY 'F20L003 - SHIFT SOLUTION LIST FULL, DROPPING '
015800             'REMAINING COMBINATIONS FOR THIS POST'.
015900*
015910 COPY-ONE-BASE-TO-SOL.
015920     MOVE SHIFT-C-BASE-POST-LOC (LS-GAP-IDX) TO
015930          SHIFT-C-SOL-POST-LOC (SHIFT-C-SOL-COUNT,
015940                                 LS-GAP-IDX).
015950 COPY-ONE-BASE-TO-SOL-EXIT.
015960     EXIT.
015970*
016000 TRY-LEFT-BRANCH.
016100     SET LS-AFFECTED-IDX TO SHIFT-C-CURRENT-IDX.
016200     COMPUTE LS-CANDIDATE-LEFT ROUNDED =
016300          SHIFT-C-AFF-OBSTR-LOC (LS-AFFECTED-IDX)
016400        - SHIFT-C-AFF-OFFSET    (LS-AFFECTED-IDX).
016500     PERFORM BUILD-AND-INVOKE-CHILD.
016600*
016700 TRY-RIGHT-BRANCH.
016800     SET LS-AFFECTED-IDX TO SHIFT-C-CURRENT-IDX.
016900     COMPUTE LS-CANDIDATE-RIGHT ROUNDED =
017000          SHIFT-C-AFF-OBSTR-LOC (LS-AFFECTED-IDX)
017100        + SHIFT-C-AFF-OFFSET    (LS-AFFECTED-IDX).
017200     MOVE LS-CANDIDATE-RIGHT         TO LS-BRANCH-POST-LOC.
017300     PERFORM BUILD-AND-INVOKE-CHILD.
017400*
017500 BUILD-AND-INVOKE-CHILD.
017600* copy this activation's working layout into the child's
017700* parameter area, move the one affected post, advance the
017800* cursor, call ourselves, fold the child's solutions back in.
017900     MOVE SHIFT-C-POST-SIZE           TO SHIFT-N-POST-SIZE.
018000     MOVE SHIFT-C-PANEL-MAX           TO SHIFT-N-PANEL-MAX.
018100     MOVE SHIFT-C-SEG-LENGTH          TO SHIFT-N-SEG-LENGTH.
018200     MOVE SHIFT-C-PLACED-TRY-CARRY    TO
018300          SHIFT-N-PLACED-TRY-CARRY.
018400     MOVE SHIFT-C-AFFECTED-COUNT      TO
018500          SHIFT-N-AFFECTED-COUNT.
018600     COMPUTE SHIFT-N-CURRENT-IDX = SHIFT-C-CURRENT-IDX + 1.
018700     MOVE SHIFT-C-BASE-POST-COUNT     TO
018800          SHIFT-N-BASE-POST-COUNT.
018900
019000     PERFORM COPY-ONE-BASE-POST THRU COPY-ONE-BASE-POST-EXIT
019010        VARYING LS-GAP-IDX FROM 1 BY 1
019020        UNTIL LS-GAP-IDX > SHIFT-C-BASE-POST-COUNT.
019500
019600     PERFORM COPY-ONE-AFFECTED THRU COPY-ONE-AFFECTED-EXIT
019610        VARYING LS-GAP-IDX FROM 1 BY 1
019620        UNTIL LS-GAP-IDX > SHIFT-C-AFFECTED-COUNT.
020500
020600* move the affected post to the branch's candidate location -
020700* TRY-LEFT-BRANCH left it in LS-CANDIDATE-LEFT, TRY-RIGHT-BRANCH
020800* in LS-BRANCH-POST-LOC; whichever one is non-zero wins.
020900     IF LS-BRANCH-POST-LOC NOT EQUAL ZERO
021000        MOVE LS-BRANCH-POST-LOC  TO
021100             SHIFT-N-BASE-POST-LOC (SHIFT-C-AFF-POST-IDX
021200                                     (LS-AFFECTED-IDX))
021300        MOVE ZERO                TO LS-BRANCH-POST-LOC
021400     ELSE
021500        MOVE LS-CANDIDATE-LEFT   TO
021600             SHIFT-N-BASE-POST-LOC (SHIFT-C-AFF-POST-IDX
021700                                     (LS-AFFECTED-IDX))
021800     END-IF.
021900
022000     CALL WK-PGM-NAME USING SHIFT-N-IN SHIFT-N-OUT CR
022100              ON EXCEPTION PERFORM RAISE-CALL-ERROR
022200          NOT ON EXCEPTION PERFORM APPEND-CHILD-SOLUTIONS
022300     END-CALL.
022310*
022320 COPY-ONE-BASE-POST.
022330     MOVE SHIFT-C-BASE-POST-LOC (LS-GAP-IDX)
022340       TO SHIFT-N-BASE-POST-LOC (LS-GAP-IDX).
022350 COPY-ONE-BASE-POST-EXIT.
022360     EXIT.
022370*
022380 COPY-ONE-AFFECTED.
022390     MOVE SHIFT-C-AFF-POST-IDX  (LS-GAP-IDX) TO
022400           SHIFT-N-AFF-POST-IDX  (LS-GAP-IDX).
022410     MOVE SHIFT-C-AFF-OFFSET    (LS-GAP-IDX) TO
022420           SHIFT-N-AFF-OFFSET    (LS-GAP-IDX).
022430     MOVE SHIFT-C-AFF-OBSTR-LOC (LS-GAP-IDX) TO
022440           SHIFT-N-AFF-OBSTR-LOC (LS-GAP-IDX).
022450 COPY-ONE-AFFECTED-EXIT.
022460     EXIT.
022470*
022500 APPEND-CHILD-SOLUTIONS.
022600     IF CR-RESULT NOT EQUAL ZERO
022700        GOBACK
022800     END-IF.
022900
023000     PERFORM APPEND-ONE-CHILD-SOLUTION THRU APPEND-ONE-CHILD-SOLUTION-EXIT
023010        VARYING LS-CHILD-IDX FROM 1 BY 1
023020        UNTIL LS-CHILD-IDX > SHIFT-N-SOL-COUNT.
023400*
023500 APPEND-ONE-CHILD-SOLUTION.
023600     IF SHIFT-C-SOL-COUNT >= 20
023700        PERFORM TRUNCATE-GUARD
023800     ELSE
023900        ADD 1                     TO SHIFT-C-SOL-COUNT
024000        MOVE SHIFT-N-SOL-POST-COUNT (LS-CHILD-IDX) TO
024100             SHIFT-C-SOL-POST-COUNT (SHIFT-C-SOL-COUNT)
024200        PERFORM COPY-ONE-CHILD-POST THRU COPY-ONE-CHILD-POST-EXIT
024210           VARYING LS-GAP-IDX FROM 1 BY 1
024220           UNTIL LS-GAP-IDX >
024230                 SHIFT-N-SOL-POST-COUNT (LS-CHILD-IDX)
024900     END-IF.
024905 APPEND-ONE-CHILD-SOLUTION-EXIT.
024910     EXIT.
024950*
024960 COPY-ONE-CHILD-POST.
024970     MOVE SHIFT-N-SOL-POST-LOC (LS-CHILD-IDX, LS-GAP-IDX)
024980       TO SHIFT-C-SOL-POST-LOC (SHIFT-C-SOL-COUNT,
024990                                 LS-GAP-IDX).
024995 COPY-ONE-CHILD-POST-EXIT.
024996     EXIT.
025000*
025100* --- RUNTIME ERRORS ---
025200 RAISE-CALL-ERROR.
025300     MOVE 30                        TO CR-RESULT.
025400     STRING 'RECURSIVE CALL FOR PROGRAM '  DELIMITED BY SIZE
025500            WK-PGM-NAME                    DELIMITED BY SIZE
025600            ' RAISED AN EXCEPTION'         DELIMITED BY SIZE
025700       INTO CR-DESCRIPTION.
025800     MOVE SHIFT-C-CURRENT-IDX            TO PREV-ERR-POS.
025900     MOVE PREV-ERR-POS                   TO CR-POSITION.
026000
026100     GOBACK.
